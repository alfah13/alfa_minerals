000100*-----------------------------------------------------------------        
000200* PEMSURV.CPY -- SURVEY MASTER RECORD (FIXED, 250 BYTES).                 
000300* ONE ENTRY PER CRONE PEM FILE INGESTED.  SURVEY-ID IS THE EXTERNA        
000400* DE-DUP KEY USED BY PEMING0E; SURVEY-KEY IS THE INTERNAL SEQUENCE        
000500* NUMBER ASSIGNED THE FIRST TIME A GIVEN SURVEY-ID IS POSTED.             
000600*-----------------------------------------------------------------        
000700* CHANGE LOG                                                              
000800*   2024-02-06  KL  CR-4410  NEW COPYBOOK FOR PEM INGEST PROJECT          
000900*   2024-02-19  KL  CR-4433  ADDED TXS-SIZE-X/Y FOR LOOP DIMENSION        
001000*-----------------------------------------------------------------        
001100 01  SURVEY-RECORD.                                                       
001200     05  SURVEY-KEY              PIC 9(04).                               
001300     05  SURVEY-ID               PIC X(20).                               
001400     05  SURVEY-DATE             PIC X(08).                               
001500     05  DATA-FORMAT             PIC X(10).                               
001600     05  DATA-UNITS              PIC X(30).                               
001700     05  OPERATOR-NAME           PIC X(30).                               
001800     05  PEAK-CURRENT            PIC S9(04)V99.                           
001900     05  CLIENT-NAME             PIC X(60).                               
002000     05  ACQ-COMPANY             PIC X(40).                               
002100     05  TXS-SIZE-X              PIC S9(05)V9.                            
002200     05  TXS-SIZE-Y              PIC S9(05)V9.                            
002300     05  FILLER                  PIC X(30).                               
