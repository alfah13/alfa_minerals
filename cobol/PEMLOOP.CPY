000100*-----------------------------------------------------------------        
000200* PEMLOOP.CPY -- TRANSMITTER LOOP CORNER RECORD (FIXED, 80 BYTES).        
000300* ONE ENTRY PER <Lnn> TAG LINE PARSED FROM THE PEM FILE, WRITTEN T        
000400* THE LOOP FILE IN FILE ORDER, OWNED BY LOOP-SURVEY-KEY.                  
000500*-----------------------------------------------------------------        
000600* CHANGE LOG                                                              
000700*   2024-02-06  KL  CR-4410  NEW COPYBOOK FOR PEM INGEST PROJECT          
000800*-----------------------------------------------------------------        
000900 01  LOOP-RECORD.                                                         
001000     05  LOOP-SURVEY-KEY         PIC 9(04).                               
001100     05  LOOP-POINT-NUMBER       PIC 9(02).                               
001200     05  LOOP-EASTING            PIC S9(07)V99.                           
001300     05  LOOP-NORTHING           PIC S9(07)V99.                           
001400     05  LOOP-ELEVATION          PIC S9(05)V99.                           
001500     05  LOOP-COORD-UNITS        PIC X(06).                               
001600     05  FILLER                  PIC X(43).                               
