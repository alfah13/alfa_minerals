000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    PEMRPT0M.                                                 
000400 AUTHOR.        R D HARRIGAN.                                             
000500 INSTALLATION.  GEOTECH DATA SERVICES - BATCH SYSTEMS.                    
000600 DATE-WRITTEN.  07/02/87.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000900                                                                          
001000*****************************************************************         
001100* Abstract          :: Survey summary report over master files            
001200* Request           :: CR-4410 / CR-4458 / CR-4461 / CR-4471              
001300*                                                                         
001400* PEMRPT0M READS THE SURVEY MASTER SEQUENTIALLY AND COUNTS, FOR           
001500* EACH SURVEY, ITS RELATED LOOP, STATION, RESPONSE AND CHANNEL            
001600* RECORDS (ALL FOUR FILES ARE IN SURVEY-KEY ORDER, SINCE PEMING0M         
001700* WRITES THEM THAT WAY).  ONE LINE PER SURVEY PLUS A GRAND TOTAL          
001800* LINE ARE PRINTED TO THE SURVEY SUMMARY REPORT.                          
001900*----------------------------------------------------------------*        
002000* Vers. | Date     | By  | Comment                               *        
002100*-------|----------|-----|---------------------------------------*        
002200*A.01.00|1987-07-02| RDH | ORIGINAL WRITE-UP - RAW DATA OVERVIEW          
002300*A.01.01|1989-11-03| WJT | ADAPTED TO NEW SEQUENTIAL MASTERS              
002400*A.02.00|1993-05-14| KVL | ADDED CLIENT COLUMN                            
002500*A.02.01|1996-02-20| DNS | EXTENDED SUR-ID TO 20 POSITIONS                
002600*A.02.02|1998-11-30| PMQ | Y2K: DATE FORMAT CARRIED THROUGH FROM          
002700*       |          |     | MASTER AS-IS, NO CONVERSION OF ITS OWN         
002800*B.00.00|2004-03-09| BGH | ADDED CHANNEL COLUMN (PREVIOUSLY ONLY          
002900*       |          |     | RESPONSES WERE COUNTED)                        
003000*B.00.01|2009-07-21| DNS | NEW "GRAND TOTAL" TRAILER LINE                 
003100*C.00.00|2018-01-15| KL  | CONVERTED TO MERGE-COUNTING INSTEAD OF         
003200*       |          |     | READING WHOLE TABLES INTO STORAGE              
003300*-------|----------|-----|---------------------------------------*        
003400*G.00.00|2024-02-06| KL  | CR-4410  REWRITTEN FOR PEM INGEST              
003500*       |          |     | PROJECT - STANDALONE REPORT PROGRAM,           
003600*       |          |     | FORMERLY PART OF PEMING0M                      
003700*G.00.01|2024-03-04| KL  | CR-4458  COLUMN HEADING ADJUSTED               
003800*G.00.02|2024-03-11| KL  | CR-4461  CHECK FOR AN INVALID                  
003900*       |          |     | SURVEY-DATE BEFORE PRINTING (MM/DD)            
004000*G.00.03|2026-08-10| RDH | CR-4471  RESTORED SWITCH-15/SCHALTER           
004100*       |          |     | IN PLACE OF THE UPSI-0/PRG-SWITCHES            
004200*       |          |     | SUBSTITUTE, TO MATCH HOUSE STANDARD            
004300*----------------------------------------------------------------*        
004400*                                                                         
004500* Program description                                                     
004600* --------------------                                                    
004700*                                                                         
004800* C100-READ-SURVEYS READS THE SURVEY MASTER RECORD BY RECORD.             
004900* C110-COUNT-CHILDREN COUNTS, FOR EACH SURVEY, THE FOUR CHILD             
005000* FILES BY FORWARD MERGE ON SURVEY-KEY (RSP-KEY FOR THE CHANNEL           
005100* FILE).  C200-PRINT-DETAIL PRINTS ONE LINE, C300-PRINT-GRAND-            
005200* TOTAL PRINTS THE TRAILER LINE.                                          
005300*                                                                         
005400******************************************************************        
005500                                                                          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     SWITCH-15 IS ANZEIGE-VERSION                                   CR4471
006000         ON STATUS IS SHOW-VERSION                                        
006100     CLASS NUMTOK-CLASS IS "0123456789" "+" "-" "." " "                   
006200     C01 IS TOP-OF-FORM.                                                  
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT SURVEY-MASTER      ASSIGN TO SURVMAS                          
006700                                ORGANIZATION SEQUENTIAL                   
006800                                FILE STATUS IS SURV-FS.                   
006900     SELECT LOOP-FILE          ASSIGN TO LOOPOUT                          
007000                                ORGANIZATION SEQUENTIAL                   
007100                                FILE STATUS IS LOOP-FS.                   
007200     SELECT STATION-FILE       ASSIGN TO STAOUT                           
007300                                ORGANIZATION SEQUENTIAL                   
007400                                FILE STATUS IS STA-FS.                    
007500     SELECT RESPONSE-FILE      ASSIGN TO RSPOUT                           
007600                                ORGANIZATION SEQUENTIAL                   
007700                                FILE STATUS IS RSP-FS.                    
007800     SELECT CHANNEL-FILE       ASSIGN TO CHNOUT                           
007900                                ORGANIZATION SEQUENTIAL                   
008000                                FILE STATUS IS CHN-FS.                    
008100     SELECT SURVEY-RPT         ASSIGN TO SURVRPT                          
008200                                ORGANIZATION LINE SEQUENTIAL              
008300                                FILE STATUS IS RPT-FS.                    
008400                                                                          
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700                                                                          
008800 FD  SURVEY-MASTER                                                        
008900     LABEL RECORD IS STANDARD.                                            
009000     COPY PEMSURV.                                                        
009100                                                                          
009200 FD  LOOP-FILE                                                            
009300     LABEL RECORD IS STANDARD.                                            
009400     COPY PEMLOOP.                                                        
009500                                                                          
009600 FD  STATION-FILE                                                         
009700     LABEL RECORD IS STANDARD.                                            
009800     COPY PEMSTA.                                                         
009900                                                                          
010000 FD  RESPONSE-FILE                                                        
010100     LABEL RECORD IS STANDARD.                                            
010200     COPY PEMRSP.                                                         
010300                                                                          
010400 FD  CHANNEL-FILE                                                         
010500     LABEL RECORD IS STANDARD.                                            
010600     COPY PEMCHN.                                                         
010700                                                                          
010800 FD  SURVEY-RPT                                                           
010900     LABEL RECORD IS STANDARD.                                            
011000 01  SURVEY-RPT-LINE.                                                     
011100     05  SRL-SURVEY-KEY          PIC ZZZ9.                                
011200     05  FILLER                  PIC X(02).                               
011300     05  SRL-SURVEY-ID           PIC X(20).                               
011400     05  FILLER                  PIC X(01).                               
011500     05  SRL-DATE                PIC X(08).                               
011600     05  FILLER                  PIC X(01).                               
011700     05  SRL-CLIENT              PIC X(20).                               
011800     05  FILLER                  PIC X(01).                               
011900     05  SRL-LOOPS               PIC ZZZZ9.                               
012000     05  FILLER                  PIC X(02).                               
012100     05  SRL-STATIONS            PIC ZZZZZ9.                              
012200     05  FILLER                  PIC X(02).                               
012300     05  SRL-RESPONSES           PIC ZZZZZ9.                              
012400     05  FILLER                  PIC X(01).                               
012500     05  SRL-CHANNELS            PIC ZZZZZZ9.                             
012600     05  FILLER                  PIC X(46).                               
012700                                                                          
012800 WORKING-STORAGE SECTION.                                                 
012900*----------------------------------------------------------------*        
013000* Comp fields: prefix Cn, n = number of digits                            
013100*----------------------------------------------------------------*        
013200 01          COMP-FELDER.                                                 
013300     05      C4-ANZ              PIC S9(04) COMP.                         
013400     05      C4-I1               PIC S9(04) COMP.                         
013500                                                                          
013600     05      C4-X.                                                        
013700      10                         PIC X VALUE LOW-VALUE.                   
013800      10     C4-X2               PIC X.                                   
013900     05      C4-NUM REDEFINES C4-X                                        
014000                                 PIC S9(04) COMP.                         
014100                                                                          
014200     05      C4-LOOPCNT          PIC S9(04) COMP.                         
014300     05      C4-STACNT           PIC S9(04) COMP.                         
014400     05      C4-RSPCNT           PIC S9(04) COMP.                         
014500     05      C4-CHNCNT           PIC S9(04) COMP.                         
014600                                                                          
014700     05      C9-SURVCNT          PIC S9(09) COMP.                         
014800     05      C9-GTLOOP           PIC S9(09) COMP.                         
014900     05      C9-GTSTA            PIC S9(09) COMP.                         
015000     05      C9-GTRSP             PIC S9(09) COMP.                        
015100     05      C9-GTCHN            PIC S9(09) COMP.                         
015200                                                                          
015300*----------------------------------------------------------------*        
015400* Display fields: prefix D                                                
015500*----------------------------------------------------------------*        
015600 01          DISPLAY-FELDER.                                              
015700     05      D-NUM9              PIC  9(09).                              
015800     05      D-NUM9-X REDEFINES D-NUM9                                    
015900                                 PIC  X(09).                              
016000                                                                          
016100*----------------------------------------------------------------*        
016200* Fields with constant content: prefix K                                  
016300*----------------------------------------------------------------*        
016400 01          KONSTANTE-FELDER.                                            
016500     05      K-MODUL             PIC X(08)  VALUE "PEMRPT0M".             
016600                                                                          
016700*----------------------------------------------------------------*        
016800* Conditional fields                                                      
016900*----------------------------------------------------------------*        
017000 01          SCHALTER.                                              CR4471
017100     05      SURV-FS             PIC X(02).                               
017200          88 SURV-OK                         VALUE "00".                  
017300     05      LOOP-FS             PIC X(02).                               
017400          88 LOOP-OK                         VALUE "00".                  
017500     05      STA-FS              PIC X(02).                               
017600          88 STA-OK                          VALUE "00".                  
017700     05      RSP-FS              PIC X(02).                               
017800          88 RSP-OK                          VALUE "00".                  
017900     05      CHN-FS              PIC X(02).                               
018000          88 CHN-OK                          VALUE "00".                  
018100     05      RPT-FS              PIC X(02).                               
018200          88 RPT-OK                          VALUE "00".                  
018300                                                                          
018400     05      PRG-STATUS          PIC 9      VALUE ZERO.                   
018500          88 PRG-OK                          VALUE ZERO.                  
018600          88 PRG-ABBRUCH                     VALUE 1.                     
018700                                                                          
018800     05      SURV-EOF-SW         PIC X(01)  VALUE "N".                    
018900          88 AT-SURV-EOF                    VALUE "Y".                    
019000     05      LOOP-EOF-SW         PIC X(01)  VALUE "N".                    
019100          88 AT-LOOP-EOF                    VALUE "Y".                    
019200     05      STA-EOF-SW          PIC X(01)  VALUE "N".                    
019300          88 AT-STA-EOF                     VALUE "Y".                    
019400     05      RSP-EOF-SW          PIC X(01)  VALUE "N".                    
019500          88 AT-RSP-EOF                     VALUE "Y".                    
019600     05      CHN-EOF-SW          PIC X(01)  VALUE "N".                    
019700          88 AT-CHN-EOF                     VALUE "Y".                    
019800                                                                          
019900*----------------------------------------------------------------*        
020000* further working fields                                                  
020100*----------------------------------------------------------------*        
020200 01          WORK-FELDER.                                                 
020300     05      W-RSP-KEY-BUF       PIC 9(06)  VALUE ZERO.                   
020400     05      W-RPTDATE           PIC X(08)  VALUE SPACES.                 
020500     05      W-RPTDATE-R REDEFINES W-RPTDATE.                             
020600      10     W-RPT-YY            PIC 9(04).                               
020700      10     W-RPT-MM            PIC 9(02).                               
020800      10     W-RPT-DD            PIC 9(02).                               
020900                                                                          
021000 01          HEADING-LINE-1      PIC X(132) VALUE SPACES.                 
021100                                                                          
021200 PROCEDURE DIVISION.                                                      
021300                                                                          
021400******************************************************************        
021500* Control section                                                         
021600******************************************************************        
021700 A100-STEUERUNG SECTION.                                                  
021800 A100-00.                                                                 
021900     IF  SHOW-VERSION                                               CR4471
022000         DISPLAY K-MODUL " COMPILED: " FUNCTION WHEN-COMPILED             
022100         STOP RUN                                                         
022200     END-IF                                                               
022300                                                                          
022400     PERFORM B000-VORLAUF                                                 
022500                                                                          
022600     IF  PRG-ABBRUCH                                                      
022700         CONTINUE                                                         
022800     ELSE                                                                 
022900         PERFORM B100-VERARBEITUNG                                        
023000     END-IF                                                               
023100                                                                          
023200     PERFORM B090-ENDE                                                    
023300     STOP RUN                                                             
023400     .                                                                    
023500 A100-99.                                                                 
023600     EXIT.                                                                
023700                                                                          
023800******************************************************************        
023900* Startup: open files, read the first records                             
024000******************************************************************        
024100 B000-VORLAUF SECTION.                                                    
024200 B000-00.                                                                 
024300     SET PRG-OK TO TRUE                                                   
024400     MOVE ZERO TO C9-SURVCNT C9-GTLOOP C9-GTSTA C9-GTRSP C9-GTCHN         
024500                                                                          
024600     OPEN INPUT SURVEY-MASTER LOOP-FILE STATION-FILE                      
024700                RESPONSE-FILE CHANNEL-FILE                                
024800     OPEN OUTPUT SURVEY-RPT                                               
024900                                                                          
025000     IF NOT SURV-OK OR NOT LOOP-OK OR NOT STA-OK OR                       
025100        NOT RSP-OK OR NOT CHN-OK OR NOT RPT-OK                            
025200         DISPLAY "PEMRPT0M: FILE OPEN FAILED"                             
025300         SET PRG-ABBRUCH TO TRUE                                          
025400     END-IF                                                               
025500                                                                          
025600     IF PRG-OK                                                            
025700         MOVE "N" TO LOOP-EOF-SW STA-EOF-SW RSP-EOF-SW CHN-EOF-SW         
025800         READ LOOP-FILE                                                   
025900             AT END MOVE "Y" TO LOOP-EOF-SW                               
026000         END-READ                                                         
026100         READ STATION-FILE                                                
026200             AT END MOVE "Y" TO STA-EOF-SW                                
026300         END-READ                                                         
026400         READ RESPONSE-FILE                                               
026500             AT END MOVE "Y" TO RSP-EOF-SW                                
026600         END-READ                                                         
026700         READ CHANNEL-FILE                                                
026800             AT END MOVE "Y" TO CHN-EOF-SW                                
026900         END-READ                                                         
027000         PERFORM D010-PRINT-HEADING                                       
027100     END-IF                                                               
027200     .                                                                    
027300 B000-99.                                                                 
027400     EXIT.                                                                
027500                                                                          
027600******************************************************************        
027700* Processing                                                              
027800******************************************************************        
027900 B100-VERARBEITUNG SECTION.                                               
028000 B100-00.                                                                 
028100     PERFORM C100-READ-SURVEYS                                            
028200     PERFORM C300-PRINT-GRAND-TOTAL                                       
028300     .                                                                    
028400 B100-99.                                                                 
028500     EXIT.                                                                
028600                                                                          
028700******************************************************************        
028800* Read the survey master records                                          
028900******************************************************************        
029000 C100-READ-SURVEYS SECTION.                                               
029100 C100-00.                                                                 
029200     MOVE "N" TO SURV-EOF-SW                                              
029300     READ SURVEY-MASTER                                                   
029400         AT END MOVE "Y" TO SURV-EOF-SW                                   
029500     END-READ                                                             
029600                                                                          
029700     PERFORM C105-READ-LOOP UNTIL AT-SURV-EOF                             
029800     .                                                                    
029900 C100-99.                                                                 
030000     EXIT.                                                                
030100                                                                          
030200 C105-READ-LOOP SECTION.                                                  
030300 C105-00.                                                                 
030400     ADD 1 TO C9-SURVCNT                                                  
030500     PERFORM C110-COUNT-CHILDREN                                          
030600     PERFORM C200-PRINT-DETAIL                                            
030700                                                                          
030800     READ SURVEY-MASTER                                                   
030900         AT END MOVE "Y" TO SURV-EOF-SW                                   
031000     END-READ                                                             
031100     .                                                                    
031200 C105-99.                                                                 
031300     EXIT.                                                                
031400                                                                          
031500******************************************************************        
031600* Count the child records for the current survey                          
031700******************************************************************        
031800 C110-COUNT-CHILDREN SECTION.                                             
031900 C110-00.                                                                 
032000     MOVE ZERO TO C4-LOOPCNT C4-STACNT C4-RSPCNT C4-CHNCNT                
032100                                                                          
032200     PERFORM C111-COUNT-LOOPS                                             
032300         UNTIL AT-LOOP-EOF OR                                             
032400               LOOP-SURVEY-KEY NOT = SURVEY-KEY                           
032500                                                                          
032600     PERFORM C112-COUNT-STATIONS                                          
032700         UNTIL AT-STA-EOF OR                                              
032800               STA-SURVEY-KEY NOT = SURVEY-KEY                            
032900                                                                          
033000     PERFORM C113-COUNT-RESPONSES                                         
033100         UNTIL AT-RSP-EOF OR                                              
033200               RSP-SURVEY-KEY NOT = SURVEY-KEY                            
033300     .                                                                    
033400 C110-99.                                                                 
033500     EXIT.                                                                
033600                                                                          
033700 C111-COUNT-LOOPS SECTION.                                                
033800 C111-00.                                                                 
033900     ADD 1 TO C4-LOOPCNT                                                  
034000     READ LOOP-FILE                                                       
034100         AT END MOVE "Y" TO LOOP-EOF-SW                                   
034200     END-READ                                                             
034300     .                                                                    
034400 C111-99.                                                                 
034500     EXIT.                                                                
034600                                                                          
034700 C112-COUNT-STATIONS SECTION.                                             
034800 C112-00.                                                                 
034900     ADD 1 TO C4-STACNT                                                   
035000     READ STATION-FILE                                                    
035100         AT END MOVE "Y" TO STA-EOF-SW                                    
035200     END-READ                                                             
035300     .                                                                    
035400 C112-99.                                                                 
035500     EXIT.                                                                
035600                                                                          
035700 C113-COUNT-RESPONSES SECTION.                                            
035800 C113-00.                                                                 
035900     ADD 1 TO C4-RSPCNT                                                   
036000     MOVE RSP-KEY TO W-RSP-KEY-BUF                                        
036100                                                                          
036200     PERFORM C114-COUNT-CHANNELS                                          
036300         UNTIL AT-CHN-EOF OR                                              
036400               CHN-RESPONSE-KEY NOT = W-RSP-KEY-BUF                       
036500                                                                          
036600     READ RESPONSE-FILE                                                   
036700         AT END MOVE "Y" TO RSP-EOF-SW                                    
036800     END-READ                                                             
036900     .                                                                    
037000 C113-99.                                                                 
037100     EXIT.                                                                
037200                                                                          
037300 C114-COUNT-CHANNELS SECTION.                                             
037400 C114-00.                                                                 
037500     ADD 1 TO C4-CHNCNT                                                   
037600     READ CHANNEL-FILE                                                    
037700         AT END MOVE "Y" TO CHN-EOF-SW                                    
037800     END-READ                                                             
037900     .                                                                    
038000 C114-99.                                                                 
038100     EXIT.                                                                
038200                                                                          
038300******************************************************************        
038400* Print one detail line                                                   
038500******************************************************************        
038600 C200-PRINT-DETAIL SECTION.                                               
038700 C200-00.                                                                 
038800     MOVE SPACES           TO SURVEY-RPT-LINE                             
038900     MOVE SURVEY-KEY        TO SRL-SURVEY-KEY                             
039000     MOVE SURVEY-ID         TO SRL-SURVEY-ID                              
039100                                                                          
039200     MOVE SURVEY-DATE TO W-RPTDATE                                  CR4461
039300     IF W-RPT-MM > 12 OR W-RPT-MM < 1 OR                            CR4461
039400        W-RPT-DD > 31 OR W-RPT-DD < 1                                     
039500         MOVE "********"      TO SRL-DATE                           CR4461
039600     ELSE                                                                 
039700         MOVE SURVEY-DATE     TO SRL-DATE                                 
039800     END-IF                                                               
039900                                                                          
040000     MOVE CLIENT-NAME(1:20) TO SRL-CLIENT                                 
040100     MOVE C4-LOOPCNT        TO SRL-LOOPS                                  
040200     MOVE C4-STACNT         TO SRL-STATIONS                               
040300     MOVE C4-RSPCNT         TO SRL-RESPONSES                              
040400     MOVE C4-CHNCNT         TO SRL-CHANNELS                               
040500                                                                          
040600     WRITE SURVEY-RPT-LINE                                                
040700     IF NOT RPT-OK                                                        
040800         DISPLAY "PEMRPT0M: WRITE SURVRPT FAILED, FS = " RPT-FS           
040900     END-IF                                                               
041000                                                                          
041100     ADD C4-LOOPCNT  TO C9-GTLOOP                                         
041200     ADD C4-STACNT   TO C9-GTSTA                                          
041300     ADD C4-RSPCNT   TO C9-GTRSP                                          
041400     ADD C4-CHNCNT   TO C9-GTCHN                                          
041500     .                                                                    
041600 C200-99.                                                                 
041700     EXIT.                                                                
041800                                                                          
041900******************************************************************        
042000* Column heading                                                          
042100******************************************************************        
042200 D010-PRINT-HEADING SECTION.                                              
042300 D010-00.                                                                 
042400     MOVE SPACES TO HEADING-LINE-1                                        
042500     STRING "SURVEY-KEY  SURVEY-ID             DATE      CLIENT"    CR4458
042600         DELIMITED BY SIZE,                                               
042700         "                LOOPS  STATIONS  RESPONSES  CHANNELS"           
042800         DELIMITED BY SIZE                                                
042900         INTO HEADING-LINE-1                                              
043000     MOVE HEADING-LINE-1 TO SURVEY-RPT-LINE                               
043100     WRITE SURVEY-RPT-LINE                                                
043200                                                                          
043300     MOVE SPACES TO SURVEY-RPT-LINE                                       
043400     WRITE SURVEY-RPT-LINE                                                
043500     .                                                                    
043600 D010-99.                                                                 
043700     EXIT.                                                                
043800                                                                          
043900******************************************************************        
044000* Grand total line                                                        
044100******************************************************************        
044200 C300-PRINT-GRAND-TOTAL SECTION.                                          
044300 C300-00.                                                                 
044400     MOVE SPACES      TO SURVEY-RPT-LINE                                  
044500     MOVE C9-SURVCNT  TO D-NUM9                                           
044600     MOVE 1           TO C4-I1                                            
044700                                                                          
044800     PERFORM C310-STRIP-LEADZERO                                          
044900         UNTIL C4-I1 > 8 OR D-NUM9-X(C4-I1:1) NOT = "0"                   
045000                                                                          
045100     MOVE 9 TO C4-ANZ                                                     
045200     SUBTRACT C4-I1 FROM C4-ANZ                                           
045300     ADD 1 TO C4-ANZ                                                      
045400                                                                          
045500     STRING "GRAND TOTAL  " DELIMITED BY SIZE,                            
045600            D-NUM9-X(C4-I1:C4-ANZ) DELIMITED BY SIZE,                     
045700            " SURVEYS"      DELIMITED BY SIZE                             
045800         INTO SURVEY-RPT-LINE(7:40)                                       
045900     MOVE C9-GTLOOP   TO SRL-LOOPS                                        
046000     MOVE C9-GTSTA    TO SRL-STATIONS                                     
046100     MOVE C9-GTRSP    TO SRL-RESPONSES                                    
046200     MOVE C9-GTCHN    TO SRL-CHANNELS                                     
046300                                                                          
046400     WRITE SURVEY-RPT-LINE                                                
046500     .                                                                    
046600 C300-99.                                                                 
046700     EXIT.                                                                
046800                                                                          
046900*----------------------------------------------------------------*        
047000* Strip leading zeros from the survey counter (no FUNCTION TRIM           
047100* available - check character by character, same as everywhere            
047200* else in the house).                                                     
047300*----------------------------------------------------------------*        
047400 C310-STRIP-LEADZERO SECTION.                                             
047500 C310-00.                                                                 
047600     ADD 1 TO C4-I1                                                       
047700     .                                                                    
047800 C310-99.                                                                 
047900     EXIT.                                                                
048000                                                                          
048100******************************************************************        
048200* Wrap-up                                                                 
048300******************************************************************        
048400 B090-ENDE SECTION.                                                       
048500 B090-00.                                                                 
048600     IF PRG-ABBRUCH                                                       
048700         DISPLAY ">>> PEMRPT0M ABORTED !!! <<<"                           
048800     ELSE                                                                 
048900         CLOSE SURVEY-MASTER LOOP-FILE STATION-FILE                       
049000               RESPONSE-FILE CHANNEL-FILE SURVEY-RPT                      
049100         DISPLAY ">>> PEMRPT0M PROCESSING OK <<<"                         
049200     END-IF                                                               
049300     .                                                                    
049400 B090-99.                                                                 
049500     EXIT.                                                                
