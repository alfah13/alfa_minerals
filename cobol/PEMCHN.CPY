000100*-----------------------------------------------------------------        
000200* PEMCHN.CPY -- OFF-TIME CHANNEL RECORD (FIXED, 60 BYTES).                
000300* ONE ENTRY PER DECAY-CURVE CHANNEL WRITTEN UNDER AN EM RESPONSE.         
000400* CHN-RESPONSE-KEY TIES BACK TO RSP-KEY ON PEMRSP.CPY; CHANNELS PE        
000500* RESPONSE ARE min(TIME GATE COUNT, DATA VALUES PARSED).                  
000600*-----------------------------------------------------------------        
000700* CHANGE LOG                                                              
000800*   2024-02-06  KL  CR-4410  NEW COPYBOOK FOR PEM INGEST PROJECT          
000900*   2026-08-10  RDH  CR-4472  ADDED 88-LEVEL UNDER CHN-VALID-FLAG         
001000*-----------------------------------------------------------------        
001100 01  CHANNEL-RECORD.                                                      
001200     05  CHN-RESPONSE-KEY        PIC 9(06).                               
001300     05  CHN-NUMBER              PIC 9(02).                               
001400     05  CHN-TIME-MS             PIC S9(05)V9(06).                        
001500     05  CHN-AMPLITUDE           PIC S9(07)V99.                           
001600     05  CHN-VALID-FLAG          PIC X(01).                               
001700         88  CHN-VALID                   VALUE "Y".                       
001800     05  FILLER                  PIC X(31).                               
