000100*-----------------------------------------------------------------        
000200* PEMRSP.CPY -- EM RESPONSE RECORD (FIXED, 150 BYTES).                    
000300* ONE ENTRY PER MEASUREMENT TRIPLET (HEADER/D4/DATA LINES) THAT           
000400* MATCHED A POSTED RECEIVER STATION.  RSP-KEY IS THE INTERNAL             
000500* SEQUENCE NUMBER ASSIGNED AT POSTING, ASCENDING ACROSS THE WHOLE         
000600* EM RESPONSE FILE (NOT RESET PER SURVEY).                                
000700*-----------------------------------------------------------------        
000800* CHANGE LOG                                                              
000900*   2024-02-06  KL  CR-4410  NEW COPYBOOK FOR PEM INGEST PROJECT          
001000*   2024-02-22  KL  CR-4433  ADDED D4 FIELDS (ON-TIME/RESIST/PHASE        
001100*   2026-08-10  RDH  CR-4472  ADDED 88-LEVELS UNDER RSP-COMPONENT         
001200*-----------------------------------------------------------------        
001300 01  RESPONSE-RECORD.                                                     
001400     05  RSP-KEY                 PIC 9(06).                               
001500     05  RSP-SURVEY-KEY          PIC 9(04).                               
001600     05  RSP-STATION-NUMBER      PIC 9(02).                               
001700     05  RSP-COMPONENT           PIC X(01).                               
001800         88  RSP-COMPONENT-Z             VALUE "Z".                       
001900         88  RSP-COMPONENT-X             VALUE "X".                       
002000         88  RSP-COMPONENT-Y             VALUE "Y".                       
002100     05  RSP-STATION-LABEL       PIC X(04).                               
002200     05  RSP-RECEIVER-CODE       PIC X(06).                               
002300     05  RSP-RECEIVER-NUMBER     PIC 9(03).                               
002400     05  RSP-ANGLE-DEG           PIC S9(03)V9.                            
002500     05  RSP-NUM-SAMPLES         PIC 9(04).                               
002600     05  RSP-PRIMARY-PULSE       PIC S9(07)V99.                           
002700     05  RSP-SECONDARY-1         PIC S9(07)V99.                           
002800     05  RSP-SECONDARY-2         PIC S9(07)V99.                           
002900     05  RSP-CURRENT-ON-TIME     PIC S9(07)V9(04).                        
003000     05  RSP-APP-RESISTANCE      PIC S9(07)V9(04).                        
003100     05  RSP-PHASE-COMPONENT     PIC S9(07)V9(04).                        
003200     05  RSP-PHASE-MAGNITUDE     PIC S9(07)V9(04).                        
003300     05  FILLER                  PIC X(45).                               
