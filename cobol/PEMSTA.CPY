000100*-----------------------------------------------------------------        
000200* PEMSTA.CPY -- RECEIVER STATION RECORD (FIXED, 100 BYTES).               
000300* ONE ENTRY PER <Pnn> TAG LINE PARSED FROM THE PEM FILE.  HELD BOT        
000400* ON THE RECEIVER STATION FILE AND IN THE W2-STA-TABLE WORKING-           
000500* STORAGE TABLE SO PEMING0E CAN MATCH MEASUREMENTS WITHOUT A REREA        
000600*-----------------------------------------------------------------        
000700* CHANGE LOG                                                              
000800*   2024-02-06  KL  CR-4410  NEW COPYBOOK FOR PEM INGEST PROJECT          
000900*-----------------------------------------------------------------        
001000 01  STATION-RECORD.                                                      
001100     05  STA-SURVEY-KEY          PIC 9(04).                               
001200     05  STA-NUMBER              PIC 9(02).                               
001300     05  STA-LABEL               PIC X(04).                               
001400     05  STA-EASTING             PIC S9(07)V99.                           
001500     05  STA-NORTHING            PIC S9(07)V99.                           
001600     05  STA-ELEVATION           PIC S9(05)V99.                           
001700     05  STA-COORD-UNITS         PIC X(06).                               
001800     05  STA-DISTANCE-M          PIC S9(05)V9.                            
001900     05  FILLER                  PIC X(53).                               
