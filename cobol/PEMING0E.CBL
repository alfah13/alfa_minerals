000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    PEMING0M.                                                 
000400 AUTHOR.        R D HARRIGAN.                                             
000500 INSTALLATION.  GEOTECH DATA SERVICES - BATCH SYSTEMS.                    
000600 DATE-WRITTEN.  06/15/87.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000900                                                                          
001000*****************************************************************         
001100* Abstract          :: Read and post Crone PEM survey data file           
001200* Request      :: CR-4410/CR-4433/CR-4458/CR-4470/CR-4471/CR-4472         
001300*                                                                         
001400* PEMING0M READS A CRONE PEM SURVEY DATA FILE (FREE-FORM, LINE BY         
001500* LINE), PARSES THE TAG LINES AND MEASUREMENT BLOCKS, AND WRITES          
001600* THE RESULTS TO FIVE MASTER FILES (SURVEY, LOOP, STATION,                
001700* RESPONSE, CHANNEL).  A RUN CONTROL REPORT IS PRINTED AT THE             
001800* END OF THE RUN.                                                         
001900*----------------------------------------------------------------*        
002000* Vers. | Date     | By  | Comment                               *        
002100*-------|----------|-----|---------------------------------------*        
002200*A.01.00|1987-06-15| RDH | ORIGINAL WRITE-UP - TAL UTILITY FOR            
002300*       |          |     | IN-HOUSE SURVEY RAW DATA                       
002400*A.01.01|1988-02-10| RDH | ADDED STATION-MATCHING LOGIC                   
002500*A.02.00|1989-11-03| WJT | CONVERTED TO SEQUENTIAL MASTER FILES,          
002600*       |          |     | PRIOR VERSION WROTE A REPORT ONLY              
002700*A.02.01|1991-04-22| WJT | EXPANDED FILE-OPEN ERROR HANDLING              
002800*A.02.02|1992-09-14| KVL | FIXED LOOP COORDINATE SIGN ERROR               
002900*A.03.00|1994-07-01| KVL | FIRST VERSION OF CONTROL TRAILER               
003000*A.03.01|1996-01-18| DNS | ADJUSTED FOR 5-DIGIT TAG LINES                 
003100*A.03.02|1998-12-01| PMQ | Y2K: SURVEY-DATE WINDOWED CENTURY              
003200*       |          |     | BASED ON ACCEPT FROM DATE.  REQUEST            
003300*       |          |     | IT-1998-1140                                   
003400*A.03.03|1999-03-09| PMQ | Y2K FOLLOW-UP FIX, GATE SECONDS                
003500*B.00.00|2001-06-12| BGH | STATION LABEL NORMALIZATION FOR MATCH          
003600*B.00.01|2003-10-29| BGH | CHANNEL COUNT = MIN(GATES,VALUES)              
003700*B.00.02|2006-02-17| DNS | CONTROL TRAILER: ADDED WARNING COUNT           
003800*B.00.03|2008-08-05| DNS | MINOR FIX TO TOKEN SCANNER (LEADING            
003900*       |          |     | BLANK TOKENS WERE BEING COUNTED)               
004000*B.01.00|2011-05-20| BGH | REWORKED TXS-SIZE-X/Y PARSING                  
004100*B.01.01|2014-01-09| DNS | FIXED D4 LINE MISSING "D4" TAG                 
004200*C.00.00|2017-09-02| KL  | MAJOR REWORK FOR CR-3108, MULTIPLE             
004300*       |          |     | SURVEYS PER RUN NOW ALLOWED                    
004400*-------|----------|-----|---------------------------------------*        
004500*G.00.00|2024-02-06| KL  | CR-4410  REWRITTEN FOR PEM INGEST              
004600*       |          |     | PROJECT - COMPLETE REPLACEMENT OF THE          
004700*       |          |     | OLD TAL-BASED VERSION                          
004800*G.00.01|2024-02-22| KL  | CR-4433  D4 FIELDS (ON-TIME/PHASE)             
004900*       |          |     | AND TXS-SIZE-X/Y ADDED TO SURVEY RECORD        
005000*G.00.02|2024-03-04| KL  | CR-4458  CONTROL TRAILER NOW SHOWS             
005100*       |          |     | SURVEY-ID AS WELL AS SURVEY-KEY                
005200*G.00.03|2026-07-28| RDH | CR-4470  ZERO-VALUE MEASUREMENTS ARE           
005300*       |          |     | NOW DISCARDED INSTEAD OF BEING POSTED          
005400*       |          |     | AS EMPTY RESPONSES; CONTROL REPORT             
005500*       |          |     | HEADING NOW PRINTS BEFORE THE SKIPPED-         
005600*       |          |     | MEASUREMENT WARNING LINES, NOT AFTER           
005700*G.00.04|2026-08-10| RDH | CR-4471  ACQ-COMPANY CONSTANT WIDENED          
005800*       |          |     | AND CORRECTED (WAS TRUNCATED); RESTORED        
005900*       |          |     | SWITCH-15/SCHALTER IN PLACE OF THE             
006000*       |          |     | UPSI-0/PRG-SWITCHES SUBSTITUTE; MEAS.          
006100*       |          |     | HEADER LINES NOW VERIFIED BY LABEL/CODE        
006200*       |          |     | SHAPE, NOT JUST BY TOKEN COUNT                 
006300*G.00.05|2026-08-10| RDH | CR-4472  2ND-AND-LATER DATA VALUES WERE        
006400*       |          |     | STORED ONE SLOT LOW, OVERWRITING THE           
006500*       |          |     | PRIMARY PULSE; NOW STORED AT THEIR OWN         
006600*       |          |     | TABLE POSITION                                 
006700*----------------------------------------------------------------*        
006800*                                                                         
006900* Program description                                                     
007000* --------------------                                                    
007100*                                                                         
007200* UNIT 1 (C100-PARSE-PEM-FILE) READS THE PEM FILE LINE BY LINE AND        
007300* FILLS THE WORKING TABLES (LOOP, STATION, GATE, MEASUREMENT).            
007400* UNIT 2 (C200-POST-MASTERS) WRITES THE FIVE MASTER FILES FROM THE        
007500* WORKING TABLES.  D010-PRINT-HEADING PRINTS THE CONTROL REPORT.          
007600*                                                                         
007700******************************************************************        
007800                                                                          
007900 ENVIRONMENT DIVISION.                                                    
008000 CONFIGURATION SECTION.                                                   
008100 SPECIAL-NAMES.                                                           
008200     SWITCH-15 IS ANZEIGE-VERSION                                   CR4471
008300         ON STATUS IS SHOW-VERSION                                        
008400     CLASS NUMTOK-CLASS IS "0123456789" "+" "-" "." " "                   
008500     C01 IS TOP-OF-FORM.                                                  
008600                                                                          
008700 INPUT-OUTPUT SECTION.                                                    
008800 FILE-CONTROL.                                                            
008900     SELECT PEM-FILE           ASSIGN TO PEMIN                            
009000                                ORGANIZATION LINE SEQUENTIAL              
009100                                FILE STATUS IS PEM-FS.                    
009200     SELECT SURVEY-MASTER      ASSIGN TO SURVMAS                          
009300                                ORGANIZATION SEQUENTIAL                   
009400                                FILE STATUS IS SURV-FS.                   
009500     SELECT LOOP-FILE          ASSIGN TO LOOPOUT                          
009600                                ORGANIZATION SEQUENTIAL                   
009700                                FILE STATUS IS LOOP-FS.                   
009800     SELECT STATION-FILE       ASSIGN TO STAOUT                           
009900                                ORGANIZATION SEQUENTIAL                   
010000                                FILE STATUS IS STA-FS.                    
010100     SELECT RESPONSE-FILE      ASSIGN TO RSPOUT                           
010200                                ORGANIZATION SEQUENTIAL                   
010300                                FILE STATUS IS RSP-FS.                    
010400     SELECT CHANNEL-FILE       ASSIGN TO CHNOUT                           
010500                                ORGANIZATION SEQUENTIAL                   
010600                                FILE STATUS IS CHN-FS.                    
010700     SELECT CONTROL-RPT        ASSIGN TO CTLRPT                           
010800                                ORGANIZATION LINE SEQUENTIAL              
010900                                FILE STATUS IS CTL-FS.                    
011000                                                                          
011100 DATA DIVISION.                                                           
011200 FILE SECTION.                                                            
011300                                                                          
011400 FD  PEM-FILE                                                             
011500     LABEL RECORD IS STANDARD.                                            
011600 01  PEM-LINE                   PIC X(132).                               
011700                                                                          
011800 FD  SURVEY-MASTER                                                        
011900     LABEL RECORD IS STANDARD.                                            
012000     COPY PEMSURV.                                                        
012100                                                                          
012200 FD  LOOP-FILE                                                            
012300     LABEL RECORD IS STANDARD.                                            
012400     COPY PEMLOOP.                                                        
012500                                                                          
012600 FD  STATION-FILE                                                         
012700     LABEL RECORD IS STANDARD.                                            
012800     COPY PEMSTA.                                                         
012900                                                                          
013000 FD  RESPONSE-FILE                                                        
013100     LABEL RECORD IS STANDARD.                                            
013200     COPY PEMRSP.                                                         
013300                                                                          
013400 FD  CHANNEL-FILE                                                         
013500     LABEL RECORD IS STANDARD.                                            
013600     COPY PEMCHN.                                                         
013700                                                                          
013800 FD  CONTROL-RPT                                                          
013900     LABEL RECORD IS STANDARD.                                            
014000 01  CONTROL-RPT-LINE           PIC X(132).                               
014100                                                                          
014200 WORKING-STORAGE SECTION.                                                 
014300*----------------------------------------------------------*              
014400* Comp fields: prefix Cn, n = number of digits                            
014500*----------------------------------------------------------*              
014600 01          COMP-FELDER.                                                 
014700     05      C4-ANZ              PIC S9(04) COMP.                         
014800     05      C4-COUNT            PIC S9(04) COMP.                         
014900     05      C4-I1               PIC S9(04) COMP.                         
015000     05      C4-I2               PIC S9(04) COMP.                         
015100     05      C4-LEN              PIC S9(04) COMP.                         
015200     05      C4-PTR              PIC S9(04) COMP.                         
015300     05      C4-TOKNUM           PIC S9(04) COMP.                         
015400     05      C4-GATECNT          PIC S9(04) COMP.                         
015500     05      C4-CHNCNT           PIC S9(04) COMP.                         
015600     05      C4-NUMCNT           PIC S9(04) COMP.                         
015700     05      C4-LOOPCNT          PIC S9(04) COMP.                         
015800     05      C4-STACNT           PIC S9(04) COMP.                         
015900     05      C4-MEASCNT          PIC S9(04) COMP.                         
016000     05      C4-WARNCNT          PIC S9(04) COMP.                         
016100     05      C4-RSPCNT            PIC S9(04) COMP.                        
016200     05      C4-SKIPCNT           PIC S9(04) COMP.                        
016300     05      C4-EXP               PIC S9(04) COMP.                        
016400                                                                          
016500     05      C4-X.                                                        
016600      10                         PIC X VALUE LOW-VALUE.                   
016700      10     C4-X2               PIC X.                                   
016800     05      C4-NUM REDEFINES C4-X                                        
016900                                 PIC S9(04) COMP.                         
017000                                                                          
017100     05      C9-SURVCNT          PIC S9(09) COMP.                         
017200     05      C9-RSPSEQ           PIC S9(09) COMP.                         
017300                                                                          
017400     05      C18-ACCUM           PIC S9(18)V9(06) COMP.                   
017500                                                                          
017600*----------------------------------------------------------*              
017700* Display fields: prefix D                                                
017800*----------------------------------------------------------*              
017900 01          DISPLAY-FELDER.                                              
018000     05      D-NUM2              PIC  9(02).                              
018100     05      D-NUM4              PIC -9(04).                              
018200     05      D-NUM6              PIC  9(06).                              
018300                                                                          
018400*----------------------------------------------------------*              
018500* Fields with constant content: prefix K                                  
018600*----------------------------------------------------------*              
018700 01          KONSTANTE-FELDER.                                            
018800     05      K-MODUL             PIC X(08)  VALUE "PEMING0M".             
018900     05      K-DEFAULT-FMT       PIC X(03)  VALUE "230".                  
019000     05      K-DEFAULT-UNITS     PIC X(13)  VALUE "nanoTesla/sec".        
019100     05      K-PEM-FILE-NAME     PIC X(06)  VALUE "PEMIN ".               
019200     05      K-CLIENT-NAME       PIC X(21)  VALUE                         
019300                                 "North American Nickel".                 
019400     05      K-ACQ-COMPANY       PIC X(40)  VALUE                   CR4471
019500                   "Crone Geophysics & Exploration Ltd.".                 
019600                                                                          
019700*----------------------------------------------------------------*        
019800* Conditional fields                                                      
019900*----------------------------------------------------------------*        
020000 01          SCHALTER.                                              CR4471
020100     05      PEM-FS              PIC X(02).                               
020200          88 PEM-OK                          VALUE "00".                  
020300          88 PEM-EOF                         VALUE "10".                  
020400     05      SURV-FS             PIC X(02).                               
020500          88 SURV-OK                         VALUE "00".                  
020600          88 SURV-NOT-FOUND                  VALUE "35".                  
020700     05      LOOP-FS             PIC X(02).                               
020800          88 LOOP-OK                         VALUE "00".                  
020900     05      STA-FS              PIC X(02).                               
021000          88 STA-OK                          VALUE "00".                  
021100     05      RSP-FS              PIC X(02).                               
021200          88 RSP-OK                          VALUE "00".                  
021300          88 RSP-NOT-FOUND                   VALUE "35".                  
021400     05      CHN-FS              PIC X(02).                               
021500          88 CHN-OK                          VALUE "00".                  
021600     05      CTL-FS              PIC X(02).                               
021700          88 CTL-OK                          VALUE "00".                  
021800                                                                          
021900     05      PRG-STATUS          PIC 9      VALUE ZERO.                   
022000          88 PRG-OK                          VALUE ZERO.                  
022100          88 PRG-ABBRUCH                     VALUE 1.                     
022200                                                                          
022300     05      PEM-EOF-SW          PIC X(01)  VALUE "N".                    
022400          88 AT-PEM-EOF                     VALUE "Y".                    
022500                                                                          
022600     05      SURV-EOF-SW          PIC X(01) VALUE "N".                    
022700          88 AT-SURV-EOF                     VALUE "Y".                   
022800     05      SURV-FOUND-SW        PIC X(01) VALUE "N".                    
022900          88 SURV-FOUND                      VALUE "Y".                   
023000     05      RSP-EOF-SW           PIC X(01) VALUE "N".                    
023100          88 AT-RSP-EOF                      VALUE "Y".                   
023200     05      DOLLAR-SEEN-SW       PIC X(01) VALUE "N".                    
023300          88 DOLLAR-SEEN                     VALUE "Y".                   
023400     05      EXPECT-SID-SW        PIC X(01) VALUE "N".                    
023500          88 EXPECT-SID                      VALUE "Y".                   
023600                                                                          
023700     05      LINE-CLASS          PIC X(02)  VALUE SPACES.                 
023800          88 IS-HEADER-TAG                  VALUE "HD".                   
023900          88 IS-CLIENT-LINE                 VALUE "CL".                   
024000          88 IS-LOOP-TAG                    VALUE "LP".                   
024100          88 IS-STATION-TAG                 VALUE "ST".                   
024200          88 IS-MEAS-HEADER                 VALUE "MH".                   
024300          88 IS-OTHER-LINE                  VALUE "OT".                   
024400                                                                          
024500     05      D4-PRESENT-SW        PIC X(01) VALUE "N".                    
024600          88 D4-LINE-PRESENT                VALUE "Y".                    
024700                                                                          
024800*----------------------------------------------------------*              
024900* further working fields                                                  
025000*----------------------------------------------------------*              
025100 01          WORK-FELDER.                                                 
025200     05      W-LINE              PIC X(132).                              
025300     05      W-LINE-R REDEFINES W-LINE.                                   
025400         10  W-LINE-CHAR         PIC X(01) OCCURS 132.                    
025500     05      W-PREV-LINE         PIC X(132).                              
025600     05      W-LINE-SAVE         PIC X(132).                              
025700                                                                          
025800     05      W-DATE6             PIC 9(06).                               
025900     05      W-DATE6-R REDEFINES W-DATE6.                                 
026000         10  W-YY                PIC 9(02).                               
026100         10  W-MM                PIC 9(02).                               
026200         10  W-DD                PIC 9(02).                               
026300                                                                          
026400     05      W-TOKEN             PIC X(16).                               
026500     05      W-INT-PART          PIC S9(09).                              
026600     05      W-FRAC-PART         PIC S9(09).                              
026700     05      W-FRAC-DIGITS       PIC S9(04) COMP.                         
026800     05      W-SCALE             PIC S9(09) COMP.                         
026900     05      W-DEC-VALUE         PIC S9(09)V9(06).                        
027000     05      W-SEEN-DOT          PIC X(01).                               
027100     05      W-TOKEN-NUMERIC     PIC X(01).                               
027200     05      W-LBL-LEN           PIC S9(04) COMP.                   CR4471
027300     05      W-RC-LEN            PIC S9(04) COMP.                   CR4471
027400     05      W-RC-DIGLEN         PIC S9(04) COMP.                   CR4471
027500     05      W-MHDR-SHAPE-SW     PIC X(01)  VALUE "N".              CR4471
027600          88 MEAS-HDR-SHAPE-OK              VALUE "Y".              CR4471
027700                                                                          
027800     05      W-SURVEY-ID         PIC X(20).                               
027900     05      W-SURVEY-DATE       PIC X(08).                               
028000     05      W-DATA-FORMAT       PIC X(10)  VALUE SPACES.                 
028100     05      W-DATA-UNITS        PIC X(30)  VALUE SPACES.                 
028200     05      W-OPERATOR-NAME     PIC X(30)  VALUE SPACES.                 
028300     05      W-PEAK-CURRENT      PIC S9(04)V99 VALUE ZERO.                
028400     05      W-TXS-SIZE-X        PIC S9(05)V9 VALUE ZERO.           CR4433
028500     05      W-TXS-SIZE-Y        PIC S9(05)V9 VALUE ZERO.           CR4433
028600     05      W-SURVEY-KEY        PIC 9(04)  VALUE ZERO.                   
028700                                                                          
028800     05      W-NORM-IN           PIC X(04)  VALUE SPACES.                 
028900     05      W-NORM-OUT          PIC X(04)  VALUE SPACES.                 
029000     05      W-COMP-CHAR         PIC X(01)  VALUE SPACES.                 
029100                                                                          
029200*----------------------------------------------------------------*        
029300* Table for loop corner points (<Lnn> tags) -- max 83 points              
029400*----------------------------------------------------------------*        
029500 01          LOOP-TABLE.                                                  
029600     05      LP-ENTRY            OCCURS 83 TIMES                          
029700                                  INDEXED BY LP-IX.                       
029800         10  LP-NUMBER           PIC 9(02).                               
029900         10  LP-EASTING          PIC S9(07)V99.                           
030000         10  LP-NORTHING         PIC S9(07)V99.                           
030100         10  LP-ELEVATION        PIC S9(05)V99.                           
030200         10  LP-UNITS            PIC X(06).                               
030300                                                                          
030400*----------------------------------------------------------------*        
030500* Table for receiver stations (<Pnn> tags) -- max 21 points               
030600*----------------------------------------------------------------*        
030700 01          STATION-TABLE.                                               
030800     05      ST-ENTRY            OCCURS 21 TIMES                          
030900                                  INDEXED BY ST-IX.                       
031000         10  ST-NUMBER           PIC 9(02).                               
031100         10  ST-LABEL            PIC X(04).                               
031200         10  ST-LABEL-NORM       PIC X(04).                               
031300         10  ST-EASTING          PIC S9(07)V99.                           
031400         10  ST-NORTHING         PIC S9(07)V99.                           
031500         10  ST-ELEVATION        PIC S9(05)V99.                           
031600         10  ST-UNITS            PIC X(06).                               
031700         10  ST-DISTANCE         PIC S9(05)V9.                            
031800                                                                          
031900*----------------------------------------------------------------*        
032000* Table for time-gate centre times -- max 16 gates                        
032100*----------------------------------------------------------------*        
032200 01          GATE-TABLE.                                                  
032300     05      GT-ENTRY            OCCURS 16 TIMES                          
032400                                  INDEXED BY GT-IX.                       
032500         10  GT-CENTER-SEC       PIC 9(05)V9(09).                         
032600                                                                          
032700*----------------------------------------------------------------*        
032800* Split a line into up to 17 blank-delimited tokens                       
032900*----------------------------------------------------------------*        
033000 01          TOK-ENTRY.                                                   
033100     05      TOK-TABLE           PIC X(16)                                
033200                                  OCCURS 17 TIMES                         
033300                                  INDEXED BY TOK-IX.                      
033400                                                                          
033500*----------------------------------------------------------------*        
033600* Table for parsed measurement triplets (header/D4/data values)           
033700* -- max 300 measurements per run                                         
033800*----------------------------------------------------------------*        
033900 01          MEAS-TABLE.                                                  
034000     05      MT-ENTRY            OCCURS 300 TIMES                         
034100                                  INDEXED BY MT-IX.                       
034200         10  MT-STATION-LABEL    PIC X(04).                               
034300         10  MT-COMPONENT        PIC X(01).                               
034400         10  MT-RECEIVER-CODE    PIC X(06).                               
034500         10  MT-RECEIVER-NUMBER  PIC 9(03).                               
034600         10  MT-ANGLE-DEG        PIC S9(03)V9.                            
034700         10  MT-NUM-SAMPLES      PIC 9(04).                               
034800         10  MT-CURRENT-ON-TIME  PIC S9(07)V9(04).                        
034900         10  MT-APP-RESISTANCE   PIC S9(07)V9(04).                        
035000         10  MT-PHASE-COMPONENT  PIC S9(07)V9(04).                        
035100         10  MT-PHASE-MAGNITUDE  PIC S9(07)V9(04).                        
035200         10  MT-NUMVAL-CNT       PIC 9(02).                               
035300         10  MT-DV               OCCURS 17 TIMES                          
035400                                  INDEXED BY MT-DV-IX.                    
035500             15 MT-DV-VALUE      PIC S9(07)V99.                           
035600                                                                          
035700 PROCEDURE DIVISION.                                                      
035800                                                                          
035900******************************************************************        
036000* Control section                                                         
036100******************************************************************        
036200 A100-STEUERUNG SECTION.                                                  
036300 A100-00.                                                                 
036400     IF  SHOW-VERSION                                               CR4471
036500         DISPLAY K-MODUL " COMPILED: " FUNCTION WHEN-COMPILED             
036600         STOP RUN                                                         
036700     END-IF                                                               
036800                                                                          
036900     PERFORM B000-VORLAUF                                                 
037000                                                                          
037100     IF  PRG-ABBRUCH                                                      
037200         CONTINUE                                                         
037300     ELSE                                                                 
037400         PERFORM B100-VERARBEITUNG                                        
037500     END-IF                                                               
037600                                                                          
037700     PERFORM B090-ENDE                                                    
037800     STOP RUN                                                             
037900     .                                                                    
038000 A100-99.                                                                 
038100     EXIT.                                                                
038200                                                                          
038300******************************************************************        
038400* Startup                                                                 
038500******************************************************************        
038600 B000-VORLAUF SECTION.                                                    
038700 B000-00.                                                                 
038800     PERFORM C000-INIT                                                    
038900                                                                          
039000     OPEN INPUT PEM-FILE                                                  
039100     IF NOT PEM-OK                                                        
039200         DISPLAY "PEMING0M: PEMIN OPEN FAILED, FS = " PEM-FS              
039300         SET PRG-ABBRUCH TO TRUE                                          
039400     END-IF                                                               
039500                                                                          
039600     IF PRG-OK                                                            
039700         OPEN OUTPUT CONTROL-RPT                                          
039800     END-IF                                                               
039900     .                                                                    
040000 B000-99.                                                                 
040100     EXIT.                                                                
040200                                                                          
040300******************************************************************        
040400* Initialisierung                                                         
040500******************************************************************        
040600 C000-INIT SECTION.                                                       
040700 C000-00.                                                                 
040800     SET PRG-OK TO TRUE                                                   
040900     MOVE ZERO TO C4-LOOPCNT C4-STACNT C4-MEASCNT C4-WARNCNT              
041000     MOVE ZERO TO C4-RSPCNT C4-SKIPCNT                                    
041100     MOVE ZERO TO W-SURVEY-KEY                                            
041200     MOVE "N" TO DOLLAR-SEEN-SW                                           
041300     MOVE "N" TO EXPECT-SID-SW                                            
041400     PERFORM U200-TIMESTAMP                                               
041500     .                                                                    
041600 C000-99.                                                                 
041700     EXIT.                                                                
041800                                                                          
041900******************************************************************        
042000* Processing: drives the parse and posting units.  The report             
042100* heading is printed before C200-POST-MASTERS runs so CONTROL-RPT         
042200* always receives heading, then skip warnings (if any), then the          
042300* trailer, in that physical order.  CR-4470.                              
042400******************************************************************        
042500 B100-VERARBEITUNG SECTION.                                               
042600 B100-00.                                                                 
042700     PERFORM C100-PARSE-PEM-FILE                                          
042800     PERFORM C190-OPEN-OUTPUT-FILES                                       
042900     PERFORM D010-PRINT-HEADING                                     CR4470
043000     PERFORM C200-POST-MASTERS                                            
043100     PERFORM D030-PRINT-TRAILER                                           
043200     .                                                                    
043300 B100-99.                                                                 
043400     EXIT.                                                                
043500                                                                          
043600******************************************************************        
043700* UNIT 1: read and parse the PEM file                                     
043800******************************************************************        
043900 C100-PARSE-PEM-FILE SECTION.                                             
044000 C100-00.                                                                 
044100     MOVE "N" TO PEM-EOF-SW                                               
044200     MOVE SPACES TO W-PREV-LINE                                           
044300                                                                          
044400     READ PEM-FILE INTO W-LINE                                            
044500     AT END                                                               
044600         MOVE "Y" TO PEM-EOF-SW                                           
044700     END-READ                                                             
044800                                                                          
044900     PERFORM C105-PARSE-LOOP UNTIL AT-PEM-EOF                             
045000     .                                                                    
045100 C100-99.                                                                 
045200     EXIT.                                                                
045300                                                                          
045400 C105-PARSE-LOOP SECTION.                                                 
045500 C105-00.                                                                 
045600     IF EXPECT-SID                                                        
045700         PERFORM C118-CAPTURE-SURVEY-ID                                   
045800     ELSE                                                                 
045900         IF NOT DOLLAR-SEEN                                               
046000             PERFORM C140-CHECK-DOLLAR-LINE                               
046100         END-IF                                                           
046200                                                                          
046300         PERFORM C160-CLASSIFY-LINE                                       
046400                                                                          
046500         EVALUATE TRUE                                                    
046600             WHEN IS-HEADER-TAG     PERFORM C110-SCAN-HEADER-TAG          
046700             WHEN IS-CLIENT-LINE    PERFORM C115-SCAN-CLIENT-LINE         
046800             WHEN IS-LOOP-TAG       PERFORM C120-SCAN-LOOP-POINT          
046900             WHEN IS-STATION-TAG    PERFORM C130-SCAN-RECEIVER-STA        
047000             WHEN IS-MEAS-HEADER    PERFORM C150-SCAN-MEAS-HDR            
047100             WHEN OTHER             CONTINUE                              
047200         END-EVALUATE                                                     
047300     END-IF                                                               
047400                                                                          
047500     MOVE W-LINE TO W-PREV-LINE                                           
047600                                                                          
047700     READ PEM-FILE INTO W-LINE                                            
047800     AT END                                                               
047900         MOVE "Y" TO PEM-EOF-SW                                           
048000     END-READ                                                             
048100     .                                                                    
048200 C105-99.                                                                 
048300     EXIT.                                                                
048400                                                                          
048500******************************************************************        
048600* The line following the "North American Nickel" trigger is the           
048700* survey-id, provided it is not blank (the last occurrence of the         
048800* trigger wins, since each hit re-sets the field)                         
048900******************************************************************        
049000 C118-CAPTURE-SURVEY-ID SECTION.                                          
049100 C118-00.                                                                 
049200     IF W-LINE NOT = SPACES                                               
049300         PERFORM C119-LEFT-TRIM-SURVEY-ID                                 
049400     END-IF                                                               
049500                                                                          
049600     MOVE "N" TO EXPECT-SID-SW                                            
049700     .                                                                    
049800 C118-99.                                                                 
049900     EXIT.                                                                
050000                                                                          
050100 C119-LEFT-TRIM-SURVEY-ID SECTION.                                        
050200 C119-00.                                                                 
050300     MOVE 1 TO C4-PTR                                                     
050400     PERFORM C1191-SCAN-NONBLANK                                          
050500         VARYING C4-PTR FROM 1 BY 1                                       
050600         UNTIL C4-PTR > 132 OR W-LINE(C4-PTR:1) NOT = SPACE               
050700                                                                          
050800     MOVE SPACES TO W-SURVEY-ID                                           
050900     IF C4-PTR <= 132                                                     
051000         COMPUTE C4-LEN = 133 - C4-PTR                                    
051100         IF C4-LEN > 20                                                   
051200             MOVE 20 TO C4-LEN                                            
051300         END-IF                                                           
051400         MOVE W-LINE(C4-PTR:C4-LEN) TO W-SURVEY-ID                        
051500     END-IF                                                               
051600     .                                                                    
051700 C119-99.                                                                 
051800     EXIT.                                                                
051900                                                                          
052000 C1191-SCAN-NONBLANK SECTION.                                             
052100 C1191-00.                                                                
052200     CONTINUE.                                                            
052300 C1191-99.                                                                
052400     EXIT.                                                                
052500                                                                          
052600******************************************************************        
052700* Search for the first "$" character in the current line; on the          
052800* first hit, the gate centre-times are pulled from the PRECEDING          
052900* line (W-PREV-LINE)                                                      
053000******************************************************************        
053100 C140-CHECK-DOLLAR-LINE SECTION.                                          
053200 C140-00.                                                                 
053300     PERFORM C141-TEST-ONE-DOLLAR-POS                                     
053400         VARYING C4-PTR FROM 1 BY 1                                       
053500         UNTIL C4-PTR > 132 OR DOLLAR-SEEN                                
053600                                                                          
053700     IF DOLLAR-SEEN                                                       
053800         PERFORM C142-EXTRACT-GATES-FROM-PREV                             
053900     END-IF                                                               
054000     .                                                                    
054100 C140-99.                                                                 
054200     EXIT.                                                                
054300                                                                          
054400 C141-TEST-ONE-DOLLAR-POS SECTION.                                        
054500 C141-00.                                                                 
054600     IF W-LINE(C4-PTR:1) = "$"                                            
054700         SET DOLLAR-SEEN TO TRUE                                          
054800     END-IF                                                               
054900     .                                                                    
055000 C141-99.                                                                 
055100     EXIT.                                                                
055200                                                                          
055300 C142-EXTRACT-GATES-FROM-PREV SECTION.                                    
055400 C142-00.                                                                 
055500     MOVE W-LINE TO W-LINE-SAVE                                           
055600     MOVE W-PREV-LINE TO W-LINE                                           
055700     PERFORM C165-SPLIT-LINE-INTO-TOKENS                                  
055800                                                                          
055900     MOVE ZERO TO C4-GATECNT                                              
056000     PERFORM C143-SCAN-ONE-GATE                                           
056100         VARYING TOK-IX FROM 1 BY 1                                       
056200         UNTIL TOK-IX > C4-TOKNUM OR C4-GATECNT >= 16                     
056300                                                                          
056400     MOVE W-LINE-SAVE TO W-LINE                                           
056500     PERFORM C165-SPLIT-LINE-INTO-TOKENS                                  
056600     .                                                                    
056700 C142-99.                                                                 
056800     EXIT.                                                                
056900                                                                          
057000 C143-SCAN-ONE-GATE SECTION.                                              
057100 C143-00.                                                                 
057200     IF TOK-TABLE(TOK-IX) NOT = SPACES                                    
057300         MOVE TOK-TABLE(TOK-IX) TO W-TOKEN                                
057400         PERFORM U300-TOKEN-TO-DEC                                        
057500         SET GT-IX TO C4-GATECNT                                          
057600         SET GT-IX UP BY 1                                                
057700         MOVE W-DEC-VALUE TO GT-CENTER-SEC(GT-IX)                         
057800         ADD 1 TO C4-GATECNT                                              
057900     END-IF                                                               
058000     .                                                                    
058100 C143-99.                                                                 
058200     EXIT.                                                                
058300                                                                          
058400******************************************************************        
058500* Classify the current line by its tag prefix and shape                   
058600******************************************************************        
058700 C160-CLASSIFY-LINE SECTION.                                              
058800 C160-00.                                                                 
058900     MOVE SPACES TO LINE-CLASS                                            
059000     SET IS-OTHER-LINE TO TRUE                                            
059100                                                                          
059200     PERFORM C165-SPLIT-LINE-INTO-TOKENS                                  
059300                                                                          
059400     IF  W-LINE(1:1) = "<" AND                                            
059500         (W-LINE(2:3) = "FMT" OR W-LINE(2:3) = "UNI" OR                   
059600          W-LINE(2:3) = "OPR" OR W-LINE(2:3) = "CUR" OR                   
059700          W-LINE(2:3) = "TXS")                                            
059800         SET IS-HEADER-TAG TO TRUE                                        
059900     ELSE                                                                 
060000         IF  W-LINE(1:1) = "<" AND W-LINE(2:1) = "L" AND                  
060100             W-LINE(3:1) IS NUMERIC                                       
060200             SET IS-LOOP-TAG TO TRUE                                      
060300         ELSE                                                             
060400             IF  W-LINE(1:1) = "<" AND W-LINE(2:1) = "P" AND              
060500                 W-LINE(3:1) IS NUMERIC                                   
060600                 SET IS-STATION-TAG TO TRUE                               
060700             ELSE                                                         
060800                 PERFORM C116-SEARCH-CLIENT-TRIGGER                       
060900                 IF NOT IS-CLIENT-LINE                                    
061000                     IF C4-TOKNUM = 9                                     
061100                         PERFORM C161-TEST-MEAS-HDR-SHAPE           CR4471
061200                         IF MEAS-HDR-SHAPE-OK                       CR4471
061300                             SET IS-MEAS-HEADER TO TRUE                   
061400                         END-IF                                           
061500                     END-IF                                               
061600                 END-IF                                                   
061700             END-IF                                                       
061800         END-IF                                                           
061900     END-IF                                                               
062000     .                                                                    
062100 C160-99.                                                                 
062200     EXIT.                                                                
062300                                                                          
062400******************************************************************        
062500* Confirm a 9-token line is truly a measurement header before it          
062600* is classified as one: the station-label token must end in "N"           
062700* and the receiver-code token must be letter X/Y/Z + "R" + digits,        
062800* with an optional trailing "R".  Without this check a 9-value            
062900* time-gate line (SPEC allows up to 16 gates) is misread as a             
063000* header and the next two lines are consumed as a bogus D4/data           
063100* pair, wrecking the rest of the parse.  CR-4471.                         
063200******************************************************************        
063300 C161-TEST-MEAS-HDR-SHAPE SECTION.                                        
063400 C161-00.                                                                 
063500     MOVE "N" TO W-MHDR-SHAPE-SW                                          
063600     MOVE ZERO TO W-LBL-LEN                                               
063700     MOVE ZERO TO W-RC-LEN                                                
063800                                                                          
063900     INSPECT TOK-TABLE(1) TALLYING W-LBL-LEN                              
064000         FOR CHARACTERS BEFORE INITIAL SPACE                              
064100     INSPECT TOK-TABLE(2) TALLYING W-RC-LEN                               
064200         FOR CHARACTERS BEFORE INITIAL SPACE                              
064300                                                                          
064400     IF W-LBL-LEN >= 1 AND W-LBL-LEN <= 4                                 
064500         IF TOK-TABLE(1) (W-LBL-LEN:1) = "N"                              
064600             IF W-RC-LEN >= 3 AND W-RC-LEN <= 6                           
064700                 IF (TOK-TABLE(2) (1:1) = "X" OR                          
064800                     TOK-TABLE(2) (1:1) = "Y" OR                          
064900                     TOK-TABLE(2) (1:1) = "Z")  AND                       
065000                     TOK-TABLE(2) (2:1) = "R"                             
065100                     MOVE W-RC-LEN TO W-RC-DIGLEN                         
065200                     IF TOK-TABLE(2) (W-RC-LEN:1) = "R"                   
065300                         SUBTRACT 1 FROM W-RC-DIGLEN                      
065400                     END-IF                                               
065500                     SUBTRACT 2 FROM W-RC-DIGLEN                          
065600                     IF W-RC-DIGLEN >= 1                                  
065700                         IF TOK-TABLE(2) (3:W-RC-DIGLEN)                  
065800                             IS NUMERIC                                   
065900                             SET MEAS-HDR-SHAPE-OK TO TRUE                
066000                         END-IF                                           
066100                     END-IF                                               
066200                 END-IF                                                   
066300             END-IF                                                       
066400         END-IF                                                           
066500     END-IF                                                               
066600     .                                                                    
066700 C161-99.                                                                 
066800     EXIT.                                                                
066900                                                                          
067000******************************************************************        
067100* Search the line for the client trigger string; it may occur             
067200* anywhere in the line (not only at the start of the line)                
067300******************************************************************        
067400 C116-SEARCH-CLIENT-TRIGGER SECTION.                                      
067500 C116-00.                                                                 
067600     PERFORM C117-TEST-ONE-TRIGGER-POS                                    
067700         VARYING C4-PTR FROM 1 BY 1                                       
067800         UNTIL C4-PTR > 112 OR IS-CLIENT-LINE                             
067900     .                                                                    
068000 C116-99.                                                                 
068100     EXIT.                                                                
068200                                                                          
068300 C117-TEST-ONE-TRIGGER-POS SECTION.                                       
068400 C117-00.                                                                 
068500     IF W-LINE(C4-PTR:21) = K-CLIENT-NAME                                 
068600         SET IS-CLIENT-LINE TO TRUE                                       
068700     END-IF                                                               
068800     .                                                                    
068900 C117-99.                                                                 
069000     EXIT.                                                                
069100                                                                          
069200******************************************************************        
069300* Split W-LINE into up to 17 blank-delimited tokens                       
069400******************************************************************        
069500 C165-SPLIT-LINE-INTO-TOKENS SECTION.                                     
069600 C165-00.                                                                 
069700     MOVE ZERO TO C4-TOKNUM                                               
069800     MOVE SPACES TO TOK-TABLE(1)                                          
069900                                                                          
070000     UNSTRING W-LINE DELIMITED BY ALL SPACE                               
070100         INTO TOK-TABLE(1)  COUNT IN C4-LEN                               
070200              TOK-TABLE(2)  COUNT IN C4-LEN                               
070300              TOK-TABLE(3)  COUNT IN C4-LEN                               
070400              TOK-TABLE(4)  COUNT IN C4-LEN                               
070500              TOK-TABLE(5)  COUNT IN C4-LEN                               
070600              TOK-TABLE(6)  COUNT IN C4-LEN                               
070700              TOK-TABLE(7)  COUNT IN C4-LEN                               
070800              TOK-TABLE(8)  COUNT IN C4-LEN                               
070900              TOK-TABLE(9)  COUNT IN C4-LEN                               
071000              TOK-TABLE(10) COUNT IN C4-LEN                               
071100              TOK-TABLE(11) COUNT IN C4-LEN                               
071200              TOK-TABLE(12) COUNT IN C4-LEN                               
071300              TOK-TABLE(13) COUNT IN C4-LEN                               
071400              TOK-TABLE(14) COUNT IN C4-LEN                               
071500              TOK-TABLE(15) COUNT IN C4-LEN                               
071600              TOK-TABLE(16) COUNT IN C4-LEN                               
071700              TOK-TABLE(17) COUNT IN C4-LEN                               
071800         TALLYING IN C4-TOKNUM                                            
071900     END-UNSTRING                                                         
072000     .                                                                    
072100 C165-99.                                                                 
072200     EXIT.                                                                
072300                                                                          
072400******************************************************************        
072500* Header tag lines: CUR / TXS / FMT / UNI / OPR / SUR                     
072600******************************************************************        
072700 C110-SCAN-HEADER-TAG SECTION.                                            
072800 C110-00.                                                                 
072900     EVALUATE W-LINE(2:3)                                                 
073000         WHEN "FMT"                                                       
073100             MOVE W-LINE(7:10) TO W-DATA-FORMAT                           
073200         WHEN "UNI"                                                       
073300             MOVE W-LINE(7:30) TO W-DATA-UNITS                            
073400         WHEN "OPR"                                                       
073500             MOVE W-LINE(7:30) TO W-OPERATOR-NAME                         
073600         WHEN "CUR"                                                       
073700             MOVE TOK-TABLE(2) TO W-TOKEN                                 
073800             PERFORM U300-TOKEN-TO-DEC                                    
073900             MOVE W-DEC-VALUE TO W-PEAK-CURRENT                           
074000         WHEN "TXS"                                                 CR4433
074100             MOVE TOK-TABLE(2) TO W-TOKEN                                 
074200             PERFORM U300-TOKEN-TO-DEC                                    
074300             MOVE W-DEC-VALUE TO W-TXS-SIZE-X                       CR4433
074400             MOVE TOK-TABLE(3) TO W-TOKEN                                 
074500             PERFORM U300-TOKEN-TO-DEC                                    
074600             MOVE W-DEC-VALUE TO W-TXS-SIZE-Y                       CR4433
074700         WHEN OTHER                                                       
074800             CONTINUE                                                     
074900     END-EVALUATE                                                         
075000     .                                                                    
075100 C110-99.                                                                 
075200     EXIT.                                                                
075300                                                                          
075400******************************************************************        
075500* Client line "North American Nickel" found - arms capture of the         
075600* next line as the survey-id (last occurrence wins, since                 
075700* EXPECT-SID-SW is re-set on every hit)                                   
075800******************************************************************        
075900 C115-SCAN-CLIENT-LINE SECTION.                                           
076000 C115-00.                                                                 
076100     SET EXPECT-SID TO TRUE                                               
076200     .                                                                    
076300 C115-99.                                                                 
076400     EXIT.                                                                
076500                                                                          
076600******************************************************************        
076700* Loop corner-point tag <Lnn> Easting Northing Elevation Units            
076800******************************************************************        
076900 C120-SCAN-LOOP-POINT SECTION.                                            
077000 C120-00.                                                                 
077100     IF C4-LOOPCNT < 83                                                   
077200         SET LP-IX TO C4-LOOPCNT                                          
077300         SET LP-IX UP BY 1                                                
077400                                                                          
077500         MOVE W-LINE(3:2) TO LP-NUMBER(LP-IX)                             
077600                                                                          
077700         MOVE TOK-TABLE(2) TO W-TOKEN                                     
077800         PERFORM U300-TOKEN-TO-DEC                                        
077900         MOVE W-DEC-VALUE TO LP-EASTING(LP-IX)                            
078000                                                                          
078100         MOVE TOK-TABLE(3) TO W-TOKEN                                     
078200         PERFORM U300-TOKEN-TO-DEC                                        
078300         MOVE W-DEC-VALUE TO LP-NORTHING(LP-IX)                           
078400                                                                          
078500         MOVE TOK-TABLE(4) TO W-TOKEN                                     
078600         PERFORM U300-TOKEN-TO-DEC                                        
078700         MOVE W-DEC-VALUE TO LP-ELEVATION(LP-IX)                          
078800                                                                          
078900         IF TOK-TABLE(5) = "0"                                            
079000             MOVE "METRES" TO LP-UNITS(LP-IX)                             
079100         ELSE                                                             
079200             MOVE "FEET"   TO LP-UNITS(LP-IX)                             
079300         END-IF                                                           
079400                                                                          
079500         ADD 1 TO C4-LOOPCNT                                              
079600     ELSE                                                                 
079700         ADD 1 TO C4-WARNCNT                                              
079800     END-IF                                                               
079900     .                                                                    
080000 C120-99.                                                                 
080100     EXIT.                                                                
080200                                                                          
080300******************************************************************        
080400* Receiver station tag <Pnn> Label Easting Northing Elev Units            
080500******************************************************************        
080600 C130-SCAN-RECEIVER-STA SECTION.                                          
080700 C130-00.                                                                 
080800     IF C4-STACNT < 21                                                    
080900         SET ST-IX TO C4-STACNT                                           
081000         SET ST-IX UP BY 1                                                
081100                                                                          
081200         MOVE W-LINE(3:2) TO ST-NUMBER(ST-IX)                             
081300                                                                          
081400         MOVE ST-NUMBER(ST-IX) TO D-NUM2                                  
081500         MOVE SPACES TO ST-LABEL(ST-IX)                                   
081600         STRING D-NUM2 "N" DELIMITED BY SIZE                              
081700             INTO ST-LABEL(ST-IX)                                         
081800                                                                          
081900         MOVE ST-LABEL(ST-IX) TO W-NORM-IN                                
082000         PERFORM U330-NORMALIZE-LABEL                                     
082100         MOVE W-NORM-OUT TO ST-LABEL-NORM(ST-IX)                          
082200                                                                          
082300         MOVE TOK-TABLE(2) TO W-TOKEN                                     
082400         PERFORM U300-TOKEN-TO-DEC                                        
082500         MOVE W-DEC-VALUE TO ST-EASTING(ST-IX)                            
082600                                                                          
082700         MOVE TOK-TABLE(3) TO W-TOKEN                                     
082800         PERFORM U300-TOKEN-TO-DEC                                        
082900         MOVE W-DEC-VALUE TO ST-NORTHING(ST-IX)                           
083000                                                                          
083100         MOVE TOK-TABLE(4) TO W-TOKEN                                     
083200         PERFORM U300-TOKEN-TO-DEC                                        
083300         MOVE W-DEC-VALUE TO ST-ELEVATION(ST-IX)                          
083400                                                                          
083500         IF TOK-TABLE(5) = "0"                                            
083600             MOVE "METRES" TO ST-UNITS(ST-IX)                             
083700         ELSE                                                             
083800             MOVE "FEET"   TO ST-UNITS(ST-IX)                             
083900         END-IF                                                           
084000                                                                          
084100         MOVE TOK-TABLE(6) TO W-TOKEN                                     
084200         PERFORM U300-TOKEN-TO-DEC                                        
084300         MOVE W-DEC-VALUE TO ST-DISTANCE(ST-IX)                           
084400                                                                          
084500         ADD 1 TO C4-STACNT                                               
084600     ELSE                                                                 
084700         ADD 1 TO C4-WARNCNT                                              
084800     END-IF                                                               
084900     .                                                                    
085000 C130-99.                                                                 
085100     EXIT.                                                                
085200                                                                          
085300******************************************************************        
085400* Measurement header line, mandatorily followed by a D4 line              
085500* (optional) and a data value line.  CR-4470: a triplet whose data        
085600* value line carries no numeric tokens is discarded and does not          
085700* occupy a MEAS-TABLE slot.                                               
085800******************************************************************        
085900 C150-SCAN-MEAS-HDR SECTION.                                              
086000 C150-00.                                                                 
086100     IF C4-MEASCNT < 300                                                  
086200         SET MT-IX TO C4-MEASCNT                                          
086300         SET MT-IX UP BY 1                                                
086400                                                                          
086500         MOVE SPACES TO MT-STATION-LABEL(MT-IX)                           
086600         MOVE ZERO TO MT-NUMVAL-CNT(MT-IX)                          CR4470
086700         PERFORM C151-FIND-STATION-TOKEN                                  
086800                                                                          
086900         MOVE ZERO TO C4-I1                                               
087000         PERFORM C152-CLASSIFY-COMPONENT                                  
087100         MOVE W-COMP-CHAR TO MT-COMPONENT(MT-IX)                          
087200                                                                          
087300         MOVE TOK-TABLE(2) TO MT-RECEIVER-CODE(MT-IX)                     
087400         MOVE TOK-TABLE(3) TO MT-RECEIVER-NUMBER(MT-IX)                   
087500                                                                          
087600         MOVE TOK-TABLE(5) TO W-TOKEN                                     
087700         PERFORM U300-TOKEN-TO-DEC                                        
087800         MOVE W-DEC-VALUE TO MT-ANGLE-DEG(MT-IX)                          
087900                                                                          
088000         MOVE TOK-TABLE(7) TO MT-NUM-SAMPLES(MT-IX)                       
088100                                                                          
088200         MOVE ZERO TO MT-CURRENT-ON-TIME(MT-IX)                           
088300         MOVE ZERO TO MT-APP-RESISTANCE(MT-IX)                            
088400         MOVE ZERO TO MT-PHASE-COMPONENT(MT-IX)                           
088500         MOVE ZERO TO MT-PHASE-MAGNITUDE(MT-IX)                           
088600         MOVE "N" TO D4-PRESENT-SW                                        
088700                                                                          
088800         READ PEM-FILE INTO W-LINE                                        
088900         AT END                                                           
089000             MOVE "Y" TO PEM-EOF-SW                                       
089100         END-READ                                                         
089200                                                                          
089300         IF NOT AT-PEM-EOF                                                
089400             IF W-LINE(1:2) = "D4"                                        
089500                 SET D4-LINE-PRESENT TO TRUE                        CR4433
089600                 PERFORM C165-SPLIT-LINE-INTO-TOKENS                      
089700                 MOVE TOK-TABLE(2) TO W-TOKEN                             
089800                 PERFORM U300-TOKEN-TO-DEC                                
089900                 MOVE W-DEC-VALUE TO MT-CURRENT-ON-TIME(MT-IX)            
090000                 MOVE TOK-TABLE(3) TO W-TOKEN                             
090100                 PERFORM U300-TOKEN-TO-DEC                                
090200                 MOVE W-DEC-VALUE TO MT-APP-RESISTANCE(MT-IX)             
090300                 MOVE TOK-TABLE(4) TO W-TOKEN                             
090400                 PERFORM U300-TOKEN-TO-DEC                                
090500                 MOVE W-DEC-VALUE TO MT-PHASE-COMPONENT(MT-IX)            
090600                 MOVE TOK-TABLE(5) TO W-TOKEN                             
090700                 PERFORM U300-TOKEN-TO-DEC                                
090800                 MOVE W-DEC-VALUE TO MT-PHASE-MAGNITUDE(MT-IX)            
090900             END-IF                                                       
091000                                                                          
091100             READ PEM-FILE INTO W-LINE                                    
091200             AT END                                                       
091300                 MOVE "Y" TO PEM-EOF-SW                                   
091400             END-READ                                                     
091500                                                                          
091600             IF NOT AT-PEM-EOF                                            
091700                 PERFORM C165-SPLIT-LINE-INTO-TOKENS                      
091800                 PERFORM C155-SCAN-DATA-VALUES                            
091900             END-IF                                                       
092000         END-IF                                                           
092100                                                                          
092200         IF MT-NUMVAL-CNT(MT-IX) > 0                                CR4470
092300             ADD 1 TO C4-MEASCNT                                          
092400         END-IF                                                           
092500     ELSE                                                                 
092600         ADD 1 TO C4-WARNCNT                                              
092700     END-IF                                                               
092800     .                                                                    
092900 C150-99.                                                                 
093000     EXIT.                                                                
093100                                                                          
093200******************************************************************        
093300* Station label is the first token of the measurement header line         
093400******************************************************************        
093500 C151-FIND-STATION-TOKEN SECTION.                                         
093600 C151-00.                                                                 
093700     MOVE TOK-TABLE(1) TO MT-STATION-LABEL(MT-IX)                         
093800     .                                                                    
093900 C151-99.                                                                 
094000     EXIT.                                                                
094100                                                                          
094200******************************************************************        
094300* Derive the component from the receiver code: Z before X before Y        
094400******************************************************************        
094500 C152-CLASSIFY-COMPONENT SECTION.                                         
094600 C152-00.                                                                 
094700     MOVE "Y" TO W-COMP-CHAR                                              
094800     INSPECT TOK-TABLE(2) TALLYING C4-I1 FOR ALL "Z"                      
094900     IF C4-I1 > 0                                                         
095000         MOVE "Z" TO W-COMP-CHAR                                          
095100     ELSE                                                                 
095200         MOVE ZERO TO C4-I1                                               
095300         INSPECT TOK-TABLE(2) TALLYING C4-I1 FOR ALL "X"                  
095400         IF C4-I1 > 0                                                     
095500             MOVE "X" TO W-COMP-CHAR                                      
095600         END-IF                                                           
095700     END-IF                                                               
095800     .                                                                    
095900 C152-99.                                                                 
096000     EXIT.                                                                
096100                                                                          
096200******************************************************************        
096300* Data value line: all numeric tokens in order, first value =             
096400* primary pulse, remainder = channel values                               
096500******************************************************************        
096600 C155-SCAN-DATA-VALUES SECTION.                                           
096700 C155-00.                                                                 
096800     MOVE ZERO TO C4-NUMCNT                                               
096900     PERFORM C156-SCAN-ONE-VALUE                                          
097000         VARYING TOK-IX FROM 1 BY 1                                       
097100         UNTIL TOK-IX > C4-TOKNUM OR C4-NUMCNT > 17                       
097200     MOVE C4-NUMCNT TO MT-NUMVAL-CNT(MT-IX)                               
097300     .                                                                    
097400 C155-99.                                                                 
097500     EXIT.                                                                
097600                                                                          
097700 C156-SCAN-ONE-VALUE SECTION.                                             
097800 C156-00.                                                                 
097900     IF TOK-TABLE(TOK-IX) NOT = SPACES                                    
098000         MOVE "N" TO W-TOKEN-NUMERIC                                      
098100         IF TOK-TABLE(TOK-IX) (1:16) IS NUMTOK-CLASS                      
098200             MOVE "Y" TO W-TOKEN-NUMERIC                                  
098300         END-IF                                                           
098400                                                                          
098500         IF W-TOKEN-NUMERIC = "Y"                                         
098600             MOVE TOK-TABLE(TOK-IX) TO W-TOKEN                            
098700             PERFORM U300-TOKEN-TO-DEC                                    
098800                                                                          
098900             IF C4-NUMCNT <= 16                                     CR4472
099000                 MOVE W-DEC-VALUE TO                                      
099100                     MT-DV-VALUE(MT-IX,C4-NUMCNT + 1)               CR4472
099200             END-IF                                                       
099300             ADD 1 TO C4-NUMCNT                                           
099400         END-IF                                                           
099500     END-IF                                                               
099600     .                                                                    
099700 C156-99.                                                                 
099800     EXIT.                                                                
099900                                                                          
100000******************************************************************        
100100* Open the output files ahead of UNIT 2.  RSPOUT is read first so         
100200* RSP-KEY stays monotonic across multiple runs (CR-3108, multiple         
100300* surveys per data set)                                                   
100400******************************************************************        
100500 C190-OPEN-OUTPUT-FILES SECTION.                                          
100600 C190-00.                                                                 
100700     OPEN EXTEND LOOP-FILE                                                
100800     OPEN EXTEND STATION-FILE                                             
100900     OPEN EXTEND CHANNEL-FILE                                             
101000                                                                          
101100     PERFORM C191-SEED-RSPSEQ                                             
101200                                                                          
101300     OPEN EXTEND RESPONSE-FILE                                            
101400     .                                                                    
101500 C190-99.                                                                 
101600     EXIT.                                                                
101700                                                                          
101800******************************************************************        
101900* Determine the highest existing RSP-KEY in RSPOUT                        
102000******************************************************************        
102100 C191-SEED-RSPSEQ SECTION.                                                
102200 C191-00.                                                                 
102300     MOVE ZERO TO C9-RSPSEQ                                               
102400     MOVE "N" TO RSP-EOF-SW                                               
102500                                                                          
102600     OPEN INPUT RESPONSE-FILE                                             
102700     IF RSP-OK                                                            
102800         READ RESPONSE-FILE                                               
102900         AT END                                                           
103000             MOVE "Y" TO RSP-EOF-SW                                       
103100         END-READ                                                         
103200                                                                          
103300         PERFORM C192-SCAN-ONE-RESPONSE UNTIL AT-RSP-EOF                  
103400                                                                          
103500         CLOSE RESPONSE-FILE                                              
103600     ELSE                                                                 
103700         IF NOT RSP-NOT-FOUND                                             
103800             DISPLAY "PEMING0M: RSPOUT OPEN INPUT FAIL, FS = "            
103900                     RSP-FS                                               
104000             ADD 1 TO C4-WARNCNT                                          
104100         END-IF                                                           
104200     END-IF                                                               
104300     .                                                                    
104400 C191-99.                                                                 
104500     EXIT.                                                                
104600                                                                          
104700 C192-SCAN-ONE-RESPONSE SECTION.                                          
104800 C192-00.                                                                 
104900     IF RSP-KEY > C9-RSPSEQ                                               
105000         MOVE RSP-KEY TO C9-RSPSEQ                                        
105100     END-IF                                                               
105200                                                                          
105300     READ RESPONSE-FILE                                                   
105400     AT END                                                               
105500         MOVE "Y" TO RSP-EOF-SW                                           
105600     END-READ                                                             
105700     .                                                                    
105800 C192-99.                                                                 
105900     EXIT.                                                                
106000                                                                          
106100******************************************************************        
106200* UNIT 2: post the working tables to the master files                     
106300******************************************************************        
106400 C200-POST-MASTERS SECTION.                                               
106500 C200-00.                                                                 
106600     PERFORM C210-POST-SURVEY                                             
106700     PERFORM C220-POST-LOOPS                                              
106800     PERFORM C230-POST-STATIONS                                           
106900     PERFORM C240-POST-RESPONSES                                          
107000     .                                                                    
107100 C200-99.                                                                 
107200     EXIT.                                                                
107300                                                                          
107400******************************************************************        
107500* Post the survey master record                                           
107600******************************************************************        
107700 C210-POST-SURVEY SECTION.                                                
107800 C210-00.                                                                 
107900     IF W-SURVEY-ID = SPACES                                              
108000         MOVE K-PEM-FILE-NAME TO W-SURVEY-ID                              
108100     END-IF                                                               
108200     IF W-DATA-FORMAT = SPACES                                            
108300         MOVE K-DEFAULT-FMT TO W-DATA-FORMAT                              
108400     END-IF                                                               
108500     IF W-DATA-UNITS = SPACES                                             
108600         MOVE K-DEFAULT-UNITS TO W-DATA-UNITS                             
108700     END-IF                                                               
108800                                                                          
108900     MOVE "N" TO SURV-FOUND-SW                                            
109000     MOVE ZERO TO C9-SURVCNT                                              
109100     MOVE "N" TO SURV-EOF-SW                                              
109200                                                                          
109300     OPEN INPUT SURVEY-MASTER                                             
109400     IF SURV-OK                                                           
109500         READ SURVEY-MASTER                                               
109600         AT END                                                           
109700             MOVE "Y" TO SURV-EOF-SW                                      
109800         END-READ                                                         
109900                                                                          
110000         PERFORM C211-SCAN-ONE-SURVEY UNTIL AT-SURV-EOF                   
110100                                                                          
110200         CLOSE SURVEY-MASTER                                              
110300     ELSE                                                                 
110400         IF NOT SURV-NOT-FOUND                                            
110500             DISPLAY "PEMING0M: SURVMAS OPEN INPUT FAIL, FS = "           
110600                     SURV-FS                                              
110700             ADD 1 TO C4-WARNCNT                                          
110800         END-IF                                                           
110900     END-IF                                                               
111000                                                                          
111100     IF NOT SURV-FOUND                                                    
111200         ADD 1 TO C9-SURVCNT                                              
111300         MOVE C9-SURVCNT TO W-SURVEY-KEY                                  
111400                                                                          
111500         OPEN EXTEND SURVEY-MASTER                                        
111600         IF SURV-OK                                                       
111700             MOVE W-SURVEY-KEY     TO SURVEY-KEY                          
111800             MOVE W-SURVEY-ID      TO SURVEY-ID                           
111900             MOVE W-SURVEY-DATE    TO SURVEY-DATE                         
112000             MOVE W-DATA-FORMAT    TO DATA-FORMAT                         
112100             MOVE W-DATA-UNITS     TO DATA-UNITS                          
112200             MOVE W-OPERATOR-NAME  TO OPERATOR-NAME                       
112300             MOVE W-PEAK-CURRENT   TO PEAK-CURRENT                        
112400             MOVE K-CLIENT-NAME    TO CLIENT-NAME                         
112500             MOVE K-ACQ-COMPANY    TO ACQ-COMPANY                         
112600             MOVE W-TXS-SIZE-X     TO TXS-SIZE-X                    CR4433
112700             MOVE W-TXS-SIZE-Y     TO TXS-SIZE-Y                    CR4433
112800                                                                          
112900             WRITE SURVEY-RECORD                                          
113000             IF NOT SURV-OK                                               
113100                 DISPLAY "PEMING0M: WRITE SURVMAS FAILED, FS = "          
113200                         SURV-FS                                          
113300                 ADD 1 TO C4-WARNCNT                                      
113400             END-IF                                                       
113500             CLOSE SURVEY-MASTER                                          
113600         ELSE                                                             
113700             DISPLAY "PEMING0M: SURVMAS OPEN EXTEND FAIL, FS = "          
113800                     SURV-FS                                              
113900             ADD 1 TO C4-WARNCNT                                          
114000         END-IF                                                           
114100     END-IF                                                               
114200     .                                                                    
114300 C210-99.                                                                 
114400     EXIT.                                                                
114500                                                                          
114600******************************************************************        
114700* Check one existing record: remember the highest SURVEY-KEY and          
114800* test for a matching SURVEY-ID (idempotency across runs)                 
114900******************************************************************        
115000 C211-SCAN-ONE-SURVEY SECTION.                                            
115100 C211-00.                                                                 
115200     IF SURVEY-KEY > C9-SURVCNT                                           
115300         MOVE SURVEY-KEY TO C9-SURVCNT                                    
115400     END-IF                                                               
115500                                                                          
115600     IF SURVEY-ID = W-SURVEY-ID                                           
115700         SET SURV-FOUND TO TRUE                                           
115800         MOVE SURVEY-KEY TO W-SURVEY-KEY                                  
115900     END-IF                                                               
116000                                                                          
116100     READ SURVEY-MASTER                                                   
116200     AT END                                                               
116300         MOVE "Y" TO SURV-EOF-SW                                          
116400     END-READ                                                             
116500     .                                                                    
116600 C211-99.                                                                 
116700     EXIT.                                                                
116800                                                                          
116900******************************************************************        
117000* Post the loop corner points                                             
117100******************************************************************        
117200 C220-POST-LOOPS SECTION.                                                 
117300 C220-00.                                                                 
117400     PERFORM C225-WRITE-ONE-LOOP                                          
117500         VARYING LP-IX FROM 1 BY 1 UNTIL LP-IX > C4-LOOPCNT               
117600     .                                                                    
117700 C220-99.                                                                 
117800     EXIT.                                                                
117900                                                                          
118000 C225-WRITE-ONE-LOOP SECTION.                                             
118100 C225-00.                                                                 
118200     MOVE W-SURVEY-KEY         TO LOOP-SURVEY-KEY                         
118300     MOVE LP-NUMBER(LP-IX)     TO LOOP-POINT-NUMBER                       
118400     MOVE LP-EASTING(LP-IX)    TO LOOP-EASTING                            
118500     MOVE LP-NORTHING(LP-IX)   TO LOOP-NORTHING                           
118600     MOVE LP-ELEVATION(LP-IX)  TO LOOP-ELEVATION                          
118700     MOVE LP-UNITS(LP-IX)      TO LOOP-COORD-UNITS                        
118800                                                                          
118900     WRITE LOOP-RECORD                                                    
119000     IF NOT LOOP-OK                                                       
119100         DISPLAY "PEMING0M: WRITE LOOPOUT FAILED, FS = " LOOP-FS          
119200         ADD 1 TO C4-WARNCNT                                              
119300     END-IF                                                               
119400     .                                                                    
119500 C225-99.                                                                 
119600     EXIT.                                                                
119700                                                                          
119800******************************************************************        
119900* Post the receiver stations                                              
120000******************************************************************        
120100 C230-POST-STATIONS SECTION.                                              
120200 C230-00.                                                                 
120300     PERFORM C235-WRITE-ONE-STATION                                       
120400         VARYING ST-IX FROM 1 BY 1 UNTIL ST-IX > C4-STACNT                
120500     .                                                                    
120600 C230-99.                                                                 
120700     EXIT.                                                                
120800                                                                          
120900 C235-WRITE-ONE-STATION SECTION.                                          
121000 C235-00.                                                                 
121100     MOVE W-SURVEY-KEY          TO STA-SURVEY-KEY                         
121200     MOVE ST-NUMBER(ST-IX)      TO STA-NUMBER                             
121300     MOVE ST-LABEL(ST-IX)       TO STA-LABEL                              
121400     MOVE ST-EASTING(ST-IX)     TO STA-EASTING                            
121500     MOVE ST-NORTHING(ST-IX)    TO STA-NORTHING                           
121600     MOVE ST-ELEVATION(ST-IX)   TO STA-ELEVATION                          
121700     MOVE ST-UNITS(ST-IX)       TO STA-COORD-UNITS                        
121800     MOVE ST-DISTANCE(ST-IX)    TO STA-DISTANCE-M                         
121900                                                                          
122000     WRITE STATION-RECORD                                                 
122100     IF NOT STA-OK                                                        
122200         DISPLAY "PEMING0M: WRITE STAOUT FAILED, FS = " STA-FS            
122300         ADD 1 TO C4-WARNCNT                                              
122400     END-IF                                                               
122500     .                                                                    
122600 C235-99.                                                                 
122700     EXIT.                                                                
122800                                                                          
122900******************************************************************        
123000* Post the EM responses (and their off-time channels)                     
123100******************************************************************        
123200 C240-POST-RESPONSES SECTION.                                             
123300 C240-00.                                                                 
123400     PERFORM C245-POST-ONE-RESPONSE                                       
123500         VARYING MT-IX FROM 1 BY 1 UNTIL MT-IX > C4-MEASCNT               
123600     .                                                                    
123700 C240-99.                                                                 
123800     EXIT.                                                                
123900                                                                          
124000 C245-POST-ONE-RESPONSE SECTION.                                          
124100 C245-00.                                                                 
124200     MOVE ZERO TO C4-I2                                                   
124300                                                                          
124400     PERFORM C241-MATCH-EXACT                                             
124500         VARYING ST-IX FROM 1 BY 1                                        
124600         UNTIL ST-IX > C4-STACNT OR C4-I2 > 0                             
124700                                                                          
124800     IF C4-I2 = 0                                                         
124900         MOVE MT-STATION-LABEL(MT-IX) TO W-NORM-IN                        
125000         PERFORM U330-NORMALIZE-LABEL                                     
125100                                                                          
125200         PERFORM C241B-MATCH-NORMALIZED                                   
125300             VARYING ST-IX FROM 1 BY 1                                    
125400             UNTIL ST-IX > C4-STACNT OR C4-I2 > 0                         
125500     END-IF                                                               
125600                                                                          
125700     IF C4-I2 > 0                                                         
125800         PERFORM C242-WRITE-RESPONSE                                      
125900         PERFORM C243-WRITE-CHANNELS                                      
126000     ELSE                                                                 
126100         ADD 1 TO C4-SKIPCNT                                              
126200         PERFORM D020-PRINT-WARNING                                       
126300     END-IF                                                               
126400     .                                                                    
126500 C245-99.                                                                 
126600     EXIT.                                                                
126700                                                                          
126800******************************************************************        
126900* Match the measurement to a station: exact label comparison first        
127000******************************************************************        
127100 C241-MATCH-EXACT SECTION.                                                
127200 C241-00.                                                                 
127300     IF MT-STATION-LABEL(MT-IX) = ST-LABEL(ST-IX)                         
127400         MOVE ST-IX TO C4-I2                                              
127500     END-IF                                                               
127600     .                                                                    
127700 C241-99.                                                                 
127800     EXIT.                                                                
127900                                                                          
128000******************************************************************        
128100* Second attempt via the normalized labels (leading zeros                 
128200* removed, upper-cased, "ON"/blank -> "00N")                              
128300******************************************************************        
128400 C241B-MATCH-NORMALIZED SECTION.                                          
128500 C241B-00.                                                                
128600     IF W-NORM-OUT = ST-LABEL-NORM(ST-IX)                                 
128700         MOVE ST-IX TO C4-I2                                              
128800     END-IF                                                               
128900     .                                                                    
129000 C241B-99.                                                                
129100     EXIT.                                                                
129200                                                                          
129300******************************************************************        
129400* Write the EM response record                                            
129500******************************************************************        
129600 C242-WRITE-RESPONSE SECTION.                                             
129700 C242-00.                                                                 
129800     ADD 1 TO C9-RSPSEQ                                                   
129900                                                                          
130000     MOVE C9-RSPSEQ              TO RSP-KEY                               
130100     MOVE W-SURVEY-KEY           TO RSP-SURVEY-KEY                        
130200     MOVE ST-NUMBER(C4-I2)       TO RSP-STATION-NUMBER                    
130300     MOVE MT-COMPONENT(MT-IX)    TO RSP-COMPONENT                         
130400     MOVE MT-STATION-LABEL(MT-IX) TO RSP-STATION-LABEL                    
130500     MOVE MT-RECEIVER-CODE(MT-IX) TO RSP-RECEIVER-CODE                    
130600     MOVE MT-RECEIVER-NUMBER(MT-IX) TO RSP-RECEIVER-NUMBER                
130700     MOVE MT-ANGLE-DEG(MT-IX)    TO RSP-ANGLE-DEG                         
130800     MOVE MT-NUM-SAMPLES(MT-IX)  TO RSP-NUM-SAMPLES                       
130900     MOVE MT-DV-VALUE(MT-IX,1)   TO RSP-PRIMARY-PULSE                     
131000     MOVE MT-DV-VALUE(MT-IX,2)   TO RSP-SECONDARY-1                       
131100     MOVE MT-DV-VALUE(MT-IX,3)   TO RSP-SECONDARY-2                       
131200     MOVE MT-CURRENT-ON-TIME(MT-IX) TO RSP-CURRENT-ON-TIME                
131300     MOVE MT-APP-RESISTANCE(MT-IX)  TO RSP-APP-RESISTANCE                 
131400     MOVE MT-PHASE-COMPONENT(MT-IX) TO RSP-PHASE-COMPONENT                
131500     MOVE MT-PHASE-MAGNITUDE(MT-IX) TO RSP-PHASE-MAGNITUDE                
131600                                                                          
131700     WRITE RESPONSE-RECORD                                                
131800     IF RSP-OK                                                            
131900         ADD 1 TO C4-RSPCNT                                               
132000     ELSE                                                                 
132100         DISPLAY "PEMING0M: WRITE RSPOUT FAILED, FS = " RSP-FS            
132200         ADD 1 TO C4-WARNCNT                                              
132300     END-IF                                                               
132400     .                                                                    
132500 C242-99.                                                                 
132600     EXIT.                                                                
132700                                                                          
132800******************************************************************        
132900* Write the off-time channel records: min(gate count,                     
133000* parsed data values minus primary pulse)                                 
133100******************************************************************        
133200 C243-WRITE-CHANNELS SECTION.                                             
133300 C243-00.                                                                 
133400     MOVE C4-GATECNT TO C4-CHNCNT                                         
133500     COMPUTE C4-I1 = MT-NUMVAL-CNT(MT-IX) - 1                             
133600     IF C4-I1 < C4-CHNCNT                                                 
133700         MOVE C4-I1 TO C4-CHNCNT                                          
133800     END-IF                                                               
133900     IF C4-CHNCNT < 0                                                     
134000         MOVE ZERO TO C4-CHNCNT                                           
134100     END-IF                                                               
134200                                                                          
134300     PERFORM C244-WRITE-ONE-CHANNEL                                       
134400         VARYING C4-PTR FROM 1 BY 1 UNTIL C4-PTR > C4-CHNCNT              
134500     .                                                                    
134600 C243-99.                                                                 
134700     EXIT.                                                                
134800                                                                          
134900 C244-WRITE-ONE-CHANNEL SECTION.                                          
135000 C244-00.                                                                 
135100     SET GT-IX TO C4-PTR                                                  
135200                                                                          
135300     MOVE RSP-KEY             TO CHN-RESPONSE-KEY                         
135400     MOVE C4-PTR              TO CHN-NUMBER                               
135500     COMPUTE CHN-TIME-MS ROUNDED = GT-CENTER-SEC(GT-IX) * 1000            
135600     COMPUTE C4-I1 = C4-PTR + 1                                           
135700     MOVE MT-DV-VALUE(MT-IX,C4-I1) TO CHN-AMPLITUDE                       
135800     MOVE "Y"                 TO CHN-VALID-FLAG                           
135900                                                                          
136000     WRITE CHANNEL-RECORD                                                 
136100     IF NOT CHN-OK                                                        
136200         DISPLAY "PEMING0M: WRITE CHNOUT FAILED, FS = " CHN-FS            
136300         ADD 1 TO C4-WARNCNT                                              
136400     END-IF                                                               
136500     .                                                                    
136600 C244-99.                                                                 
136700     EXIT.                                                                
136800                                                                          
136900******************************************************************        
137000* Run control report                                                      
137100******************************************************************        
137200 D010-PRINT-HEADING SECTION.                                              
137300 D010-00.                                                                 
137400     MOVE SPACES TO CONTROL-RPT-LINE                                      
137500     STRING "PEMING0M -- PEM SURVEY INGEST CONTROL REPORT"                
137600         DELIMITED BY SIZE                                                
137700         INTO CONTROL-RPT-LINE                                            
137800     WRITE CONTROL-RPT-LINE                                               
137900                                                                          
138000     MOVE SPACES TO CONTROL-RPT-LINE                                      
138100     STRING "FILE: " DELIMITED BY SIZE,                                   
138200            K-PEM-FILE-NAME DELIMITED BY SIZE,                            
138300            "   RUN DATE: " DELIMITED BY SIZE,                            
138400            W-SURVEY-DATE   DELIMITED BY SIZE                             
138500         INTO CONTROL-RPT-LINE                                            
138600     WRITE CONTROL-RPT-LINE                                               
138700     MOVE SPACES TO CONTROL-RPT-LINE                                      
138800     WRITE CONTROL-RPT-LINE                                               
138900     .                                                                    
139000 D010-99.                                                                 
139100     EXIT.                                                                
139200                                                                          
139300******************************************************************        
139400* Warning line for an unmatchable measurement (station label not          
139500* found among the stations already posted)                                
139600******************************************************************        
139700 D020-PRINT-WARNING SECTION.                                              
139800 D020-00.                                                                 
139900     MOVE SPACES TO CONTROL-RPT-LINE                                      
140000     STRING "STATION '" DELIMITED BY SIZE,                                
140100            MT-STATION-LABEL(MT-IX) DELIMITED BY SIZE,                    
140200            "' NOT FOUND - MEASUREMENT SKIPPED" DELIMITED BY SIZE         
140300         INTO CONTROL-RPT-LINE                                            
140400     WRITE CONTROL-RPT-LINE                                               
140500     .                                                                    
140600 D020-99.                                                                 
140700     EXIT.                                                                
140800                                                                          
140900 D030-PRINT-TRAILER SECTION.                                              
141000 D030-00.                                                                 
141100     MOVE SPACES TO CONTROL-RPT-LINE                                      
141200     WRITE CONTROL-RPT-LINE                                               
141300                                                                          
141400     MOVE SPACES TO CONTROL-RPT-LINE                                      
141500     STRING "SURVEY ID             : " DELIMITED BY SIZE,           CR4458
141600            W-SURVEY-ID                DELIMITED BY SIZE                  
141700         INTO CONTROL-RPT-LINE                                            
141800     WRITE CONTROL-RPT-LINE                                               
141900                                                                          
142000     MOVE SPACES TO CONTROL-RPT-LINE                                      
142100     MOVE W-SURVEY-KEY TO D-NUM4                                          
142200     STRING "SURVEY KEY             : " DELIMITED BY SIZE,                
142300            D-NUM4                      DELIMITED BY SIZE                 
142400         INTO CONTROL-RPT-LINE                                            
142500     WRITE CONTROL-RPT-LINE                                               
142600                                                                          
142700     MOVE SPACES TO CONTROL-RPT-LINE                                      
142800     MOVE C4-LOOPCNT TO D-NUM4                                            
142900     STRING "LOOPS STORED           : " DELIMITED BY SIZE,                
143000            D-NUM4                      DELIMITED BY SIZE                 
143100         INTO CONTROL-RPT-LINE                                            
143200     WRITE CONTROL-RPT-LINE                                               
143300                                                                          
143400     MOVE SPACES TO CONTROL-RPT-LINE                                      
143500     MOVE C4-STACNT TO D-NUM4                                             
143600     STRING "STATIONS STORED        : " DELIMITED BY SIZE,                
143700            D-NUM4                      DELIMITED BY SIZE                 
143800         INTO CONTROL-RPT-LINE                                            
143900     WRITE CONTROL-RPT-LINE                                               
144000                                                                          
144100     MOVE SPACES TO CONTROL-RPT-LINE                                      
144200     MOVE C4-RSPCNT TO D-NUM4                                             
144300     STRING "RESPONSES STORED       : " DELIMITED BY SIZE,                
144400            D-NUM4                      DELIMITED BY SIZE                 
144500         INTO CONTROL-RPT-LINE                                            
144600     WRITE CONTROL-RPT-LINE                                               
144700                                                                          
144800     MOVE SPACES TO CONTROL-RPT-LINE                                      
144900     MOVE C4-SKIPCNT TO D-NUM4                                            
145000     STRING "MEASUREMENTS SKIPPED   : " DELIMITED BY SIZE,                
145100            D-NUM4                      DELIMITED BY SIZE                 
145200         INTO CONTROL-RPT-LINE                                            
145300     WRITE CONTROL-RPT-LINE                                               
145400                                                                          
145500     MOVE SPACES TO CONTROL-RPT-LINE                                      
145600     IF C4-GATECNT > 0                                                    
145700         COMPUTE C4-EXP = C4-RSPCNT * C4-GATECNT                          
145800     ELSE                                                                 
145900         MOVE ZERO TO C4-EXP                                              
146000     END-IF                                                               
146100     MOVE C4-EXP TO D-NUM4                                                
146200     STRING "TOTAL CHANNELS         : " DELIMITED BY SIZE,                
146300            D-NUM4                      DELIMITED BY SIZE                 
146400         INTO CONTROL-RPT-LINE                                            
146500     WRITE CONTROL-RPT-LINE                                               
146600                                                                          
146700     MOVE SPACES TO CONTROL-RPT-LINE                                      
146800     STRING "STATUS                 : SUCCESS" DELIMITED BY SIZE          
146900         INTO CONTROL-RPT-LINE                                            
147000     WRITE CONTROL-RPT-LINE                                               
147100     .                                                                    
147200 D030-99.                                                                 
147300     EXIT.                                                                
147400                                                                          
147500******************************************************************        
147600* Timestamp with century window (Y2K) for SURVEY-DATE when no             
147700* SUR tag line supplies a date                                            
147800******************************************************************        
147900 U200-TIMESTAMP SECTION.                                                  
148000 U200-00.                                                                 
148100     ACCEPT W-DATE6 FROM DATE                                             
148200                                                                          
148300     IF W-YY < 50                                                         
148400         STRING "20" W-YY W-MM W-DD DELIMITED BY SIZE                     
148500             INTO W-SURVEY-DATE                                           
148600     ELSE                                                                 
148700         STRING "19" W-YY W-MM W-DD DELIMITED BY SIZE                     
148800             INTO W-SURVEY-DATE                                           
148900     END-IF                                                               
149000     .                                                                    
149100 U200-99.                                                                 
149200     EXIT.                                                                
149300                                                                          
149400******************************************************************        
149500* Normalize a station label for robust matching: upper-cased,             
149600* "ON" (or blank) -> "00N", otherwise leading zeros ahead of the          
149700* "N" removed.  Input in W-NORM-IN, result in W-NORM-OUT                  
149800******************************************************************        
149900 U330-NORMALIZE-LABEL SECTION.                                            
150000 U330-00.                                                                 
150100     MOVE W-NORM-IN TO W-NORM-OUT                                         
150200     INSPECT W-NORM-OUT CONVERTING                                        
150300         "abcdefghijklmnopqrstuvwxyz" TO                                  
150400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                     
150500                                                                          
150600     IF W-NORM-OUT = "ON  " OR W-NORM-OUT = SPACES                        
150700         MOVE "00N " TO W-NORM-OUT                                        
150800     ELSE                                                                 
150900         MOVE 1 TO C4-I1                                                  
151000         PERFORM U331-FIND-N-POS                                          
151100             VARYING C4-I1 FROM 1 BY 1                                    
151200             UNTIL C4-I1 > 4 OR W-NORM-OUT(C4-I1:1) = "N"                 
151300         MOVE C4-I1 TO C4-I2                                              
151400                                                                          
151500         MOVE 1 TO C4-I1                                                  
151600         PERFORM U332-FIND-NONZERO                                        
151700             VARYING C4-I1 FROM 1 BY 1                                    
151800             UNTIL C4-I1 >= C4-I2 OR                                      
151900                   W-NORM-OUT(C4-I1:1) NOT = "0"                          
152000                                                                          
152100         IF C4-I1 >= C4-I2                                                
152200             MOVE "00N " TO W-NORM-OUT                                    
152300         ELSE                                                             
152400             COMPUTE C4-LEN = C4-I2 - C4-I1                               
152500             MOVE SPACES TO W-TOKEN                                       
152600             MOVE W-NORM-OUT(C4-I1:C4-LEN) TO W-TOKEN(1:C4-LEN)           
152700             COMPUTE C4-PTR = C4-LEN + 1                                  
152800             MOVE "N" TO W-TOKEN(C4-PTR:1)                                
152900             MOVE W-TOKEN(1:4) TO W-NORM-OUT                              
153000         END-IF                                                           
153100     END-IF                                                               
153200     .                                                                    
153300 U330-99.                                                                 
153400     EXIT.                                                                
153500                                                                          
153600 U331-FIND-N-POS SECTION.                                                 
153700 U331-00.                                                                 
153800     CONTINUE.                                                            
153900 U331-99.                                                                 
154000     EXIT.                                                                
154100                                                                          
154200 U332-FIND-NONZERO SECTION.                                               
154300 U332-00.                                                                 
154400     CONTINUE.                                                            
154500 U332-99.                                                                 
154600     EXIT.                                                                
154700                                                                          
154800******************************************************************        
154900* Convert a decimal token (sign optional, decimal point optional)         
155000* into a numeric field, without INTRINSIC FUNCTIONS.  The token           
155100* sits complete in W-TOKEN (max 16 characters); the first                 
155200* character is checked for a sign before the scan begins.                 
155300******************************************************************        
155400 U300-TOKEN-TO-DEC SECTION.                                               
155500 U300-00.                                                                 
155600     MOVE ZERO TO W-INT-PART W-FRAC-PART W-FRAC-DIGITS                    
155700     MOVE "+" TO W-SEEN-DOT                                               
155800     MOVE SPACES TO W-SEEN-DOT                                            
155900     MOVE ZERO TO C4-PTR                                                  
156000     MOVE "N" TO W-SEEN-DOT                                               
156100     MOVE 1 TO C4-I1                                                      
156200                                                                          
156300     IF W-TOKEN(1:1) = "-"                                                
156400         MOVE 2 TO C4-I1                                                  
156500     ELSE                                                                 
156600         IF W-TOKEN(1:1) = "+"                                            
156700             MOVE 2 TO C4-I1                                              
156800         END-IF                                                           
156900     END-IF                                                               
157000                                                                          
157100     PERFORM U310-SCAN-CHAR                                               
157200         VARYING C4-I1 FROM C4-I1 BY 1 UNTIL C4-I1 > 16                   
157300                                                                          
157400     COMPUTE W-SCALE = 10 ** W-FRAC-DIGITS                                
157500     COMPUTE W-DEC-VALUE ROUNDED =                                        
157600         W-INT-PART + (W-FRAC-PART / W-SCALE)                             
157700                                                                          
157800     IF W-TOKEN(1:1) = "-"                                                
157900         COMPUTE W-DEC-VALUE = W-DEC-VALUE * -1                           
158000     END-IF                                                               
158100     .                                                                    
158200 U300-99.                                                                 
158300     EXIT.                                                                
158400                                                                          
158500******************************************************************        
158600* Single-character scanner for U300: classifies digit/decimal             
158700* point via the C4-X/C4-NUM REDEFINES byte-value trick                    
158800******************************************************************        
158900 U310-SCAN-CHAR SECTION.                                                  
159000 U310-00.                                                                 
159100     MOVE W-TOKEN(C4-I1:1) TO C4-X2                                       
159200                                                                          
159300     IF C4-X2 = "."                                                       
159400         MOVE "Y" TO W-SEEN-DOT                                           
159500     ELSE                                                                 
159600         IF C4-X2 NOT = SPACE AND C4-NUM >= 48 AND C4-NUM <= 57           
159700             IF W-SEEN-DOT = "Y"                                          
159800                 ADD 1 TO W-FRAC-DIGITS                                   
159900                 COMPUTE W-FRAC-PART =                                    
160000                     W-FRAC-PART * 10 + (C4-NUM - 48)                     
160100             ELSE                                                         
160200                 COMPUTE W-INT-PART =                                     
160300                     W-INT-PART * 10 + (C4-NUM - 48)                      
160400             END-IF                                                       
160500         END-IF                                                           
160600     END-IF                                                               
160700     .                                                                    
160800 U310-99.                                                                 
160900     EXIT.                                                                
161000                                                                          
161100******************************************************************        
161200* Wrap-up                                                                 
161300******************************************************************        
161400 B090-ENDE SECTION.                                                       
161500 B090-00.                                                                 
161600     IF PRG-ABBRUCH                                                       
161700         DISPLAY ">>> PEMING0M ABORTED !!! <<<"                           
161800     ELSE                                                                 
161900         CLOSE PEM-FILE                                                   
162000         CLOSE LOOP-FILE                                                  
162100         CLOSE STATION-FILE                                               
162200         CLOSE RESPONSE-FILE                                              
162300         CLOSE CHANNEL-FILE                                               
162400         CLOSE CONTROL-RPT                                                
162500         DISPLAY ">>> PEMING0M PROCESSING OK <<<"                         
162600     END-IF                                                               
162700     .                                                                    
162800 B090-99.                                                                 
162900     EXIT.                                                                
